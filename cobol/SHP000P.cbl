000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP000P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 06/12/1987.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP000P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 06/12/1987
000150*    OBJETIVO ...: MAIN-CONTROL.  Straight-line batch driver for
000160*                  the nightly order-export-to-shipping-batch run.
000170*                  Replaces the old interactive menu the shippers
000180*                  used to key orders through by hand - no operator,
000190*                  no screen, one pass, one program CALLed after
000200*                  another down the LK-RUN-CONTROL chain.
000210*----------------------------------------------------------------*
000220*    CHANGE LOG
000230*    06/12/87 RO  TKT-1050  ORIGINAL.
000240*    19/04/91 RO  TKT-1289  ADDED SORT-MODE RUN PARAMETER (WAS
000250*                           HARD-CODED TO PLATFORM ORDER).
000260*    30/11/98 RO  TKT-1950  Y2K REVIEW - DATE-WRITTEN ABOVE LEFT
000270*                           AS-IS PER SHOP STANDARD, NO 2-DIGIT
000280*                           YEAR FIELDS PROCESSED BY THIS PGM.
000290*    14/08/03 JT  TKT-2477  ADDED THE MANAPOOL FULFILLMENT LEG TO
000300*                           THE CALL CHAIN (SHP022P -> SHP012P).
000310*    22/09/06 RO  TKT-2711  CALL TARGETS NOW COME FROM THE
000320*                           W-PROGRAMAS TABLE IN SHP000W INSTEAD
000330*                           OF BEING LITERAL IN THIS PROGRAM.
000340*================================================================*
000350       ENVIRONMENT                 DIVISION.
000360*================================================================*
000370       CONFIGURATION               SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400*================================================================*
000410       DATA                        DIVISION.
000420*================================================================*
000430       WORKING-STORAGE             SECTION.
000440*
000450* Campos de uso comum a toda a familia SHPnnnP
000460       COPY ".\copybooks\SHP000W".
000470*
000480       01  W-FORMATO-DETECTADO-RUN PIC X(01) VALUE SPACE.
000490           88  RUN-FORMATO-VALIDO         VALUE "T" "M".
000500*
000510* Operator's JCL PARM string, broken out by position - lets
000520* the run be re-launched with different options without a
000530* recompile.
000540       01  W-PARM-STRING           PIC X(40) VALUE SPACES.
000550       01  W-PARM-CAMPOS REDEFINES W-PARM-STRING.
000560           05  PARM-FORMATO        PIC X(01).
000570           05  PARM-MODO-ORDEM     PIC X(01).
000580           05  PARM-CARRIER        PIC X(10).
000590           05  PARM-SERVICO        PIC X(15).
000600           05  FILLER              PIC X(13).
000610*
000620* Run-date banner for the console log - split out for the
000630* MM/DD/YY DISPLAY line at the top of every batch run.
000640       01  W-DATA-HOJE             PIC 9(08) VALUE ZERO.
000650       01  W-DATA-HOJE-AAMMDD REDEFINES W-DATA-HOJE.
000660           05  DH-SECULO           PIC 9(02).
000670           05  DH-ANO              PIC 9(02).
000680           05  DH-MES              PIC 9(02).
000690           05  DH-DIA              PIC 9(02).
000700*
000710* Batch return code - numeric for STOP RUN, alpha for the
000720* console message that goes with it.
000730       01  W-RETURN-CODE           PIC 9(02) VALUE ZERO.
000740       01  W-RETURN-CODE-X REDEFINES W-RETURN-CODE PIC X(02).
000750*----------------------------------------------------------------*
000760       LINKAGE                     SECTION.
000770*----------------------------------------------------------------*
000780       COPY ".\copybooks\SHP000L".
000790*================================================================*
000800       PROCEDURE                   DIVISION.
000810*================================================================*
000820*----------------------------------------------------------------*
000830*    ROTINA PRINCIPAL DO PROGRAMA - DRIVES THE ENTIRE NIGHTLY RUN.
000840*----------------------------------------------------------------*
000850       0000-MAIN-CONTROL           SECTION.
000860*----------------------------------------------------------------*
000870
000880           PERFORM 0050-EXIBIR-BANNER
000890           PERFORM 0100-INICIALIZAR-PARAMETROS
000900           PERFORM 0200-CONVERTER-PEDIDOS
000910           IF RUN-FORMATO-VALIDO
000920               PERFORM 0300-VALIDAR-E-ORDENAR
000930               IF LOTE-EXPORTAVEL
000940                   PERFORM 0400-SELECIONAR-TARIFA
000950                   PERFORM 0500-GERAR-RELATORIO
000960               ELSE
000970                   MOVE 4 TO W-RETURN-CODE
000980               END-IF
000990           ELSE
001000               MOVE 8 TO W-RETURN-CODE
001010           END-IF
001020           PERFORM 0600-ENCERRAR-EXECUCAO
001030
001040           STOP RUN.
001050*----------------------------------------------------------------*
001060       0000-99-FIM.
001070           EXIT.
001080*----------------------------------------------------------------*
001090
001100*----------------------------------------------------------------*
001110*    0050-EXIBIR-BANNER - CONSOLE START-OF-RUN LINE.
001120*----------------------------------------------------------------*
001130       0050-EXIBIR-BANNER.
001140
001150           ACCEPT W-DATA-HOJE FROM DATE
001160           DISPLAY "SHP000P - SHIPPING BATCH CONVERSION - RUN DATE "
001170               DH-MES "/" DH-DIA "/" DH-ANO.
001180       0050-99-FIM.
001190           EXIT.
001200
001210*----------------------------------------------------------------*
001220*    0100-INICIALIZAR-PARAMETROS - RUN PARAMETERS ARE ACCEPTed
001230*    FROM THE OPERATOR'S JCL PARM STRING (BATCH, NO SCREEN).
001240*----------------------------------------------------------------*
001250       0100-INICIALIZAR-PARAMETROS.
001260
001270           MOVE SPACES TO LK-RUN-CONTROL
001280           ACCEPT W-PARM-STRING FROM COMMAND-LINE
001290           MOVE PARM-FORMATO      TO W-FORMATO-LOTE
001300           MOVE PARM-MODO-ORDEM   TO W-MODO-ORDEM
001310           MOVE PARM-CARRIER      TO W-CARRIER-DESEJADO
001320           MOVE PARM-SERVICO      TO W-SERVICO-DESEJADO
001330           IF W-FORMATO-LOTE = SPACE
001340               MOVE "T" TO W-FORMATO-LOTE
001350           END-IF
001360           IF W-MODO-ORDEM = SPACE
001370               MOVE "P" TO W-MODO-ORDEM
001380           END-IF
001390           IF W-CARRIER-DESEJADO = SPACES
001400               MOVE CONST-CARRIER-PADRAO TO W-CARRIER-DESEJADO
001410           END-IF
001420           IF W-SERVICO-DESEJADO = SPACES
001430               MOVE CONST-SERVICO-CARTA TO W-SERVICO-DESEJADO
001440           END-IF
001450           MOVE "S"                TO W-EXPORTAVEL
001460           MOVE W-FORMATO-LOTE     TO LK-FORMATO-LOTE
001470           MOVE W-MODO-ORDEM       TO LK-MODO-ORDEM
001480           MOVE W-CARRIER-DESEJADO TO LK-CARRIER-DESEJADO
001490           MOVE W-SERVICO-DESEJADO TO LK-SERVICO-DESEJADO
001500           MOVE W-EXPORTAVEL       TO LK-EXPORTAVEL.
001510       0100-99-FIM.
001520           EXIT.
001530
001540*----------------------------------------------------------------*
001550*    0200-CONVERTER-PEDIDOS - CALLS THE TCG OR MANAPOOL CONVERTER
001560*    ACCORDING TO WHICH FORMAT THE OPERATOR ASKED FOR.  THE
001570*    CONVERTER ITSELF RE-DETECTS THE FORMAT FROM THE FILE'S OWN
001580*    HEADER LINE AND REJECTS THE RUN IF IT DOES NOT MATCH.
001590*----------------------------------------------------------------*
001600       0200-CONVERTER-PEDIDOS.
001610
001620           IF FORMATO-TCGPLAYER
001630               CALL W-PROG-IMP-TCG USING LK-RUN-CONTROL
001640           ELSE
001650               IF FORMATO-MANAPOOL
001660                   CALL W-PROG-IMP-MP USING LK-RUN-CONTROL
001670               END-IF
001680           END-IF
001690           MOVE LK-FORMATO-LOTE TO W-FORMATO-DETECTADO-RUN.
001700       0200-99-FIM.
001710           EXIT.
001720
001730*----------------------------------------------------------------*
001740*    0300-VALIDAR-E-ORDENAR - SORTS THE SHIPMENT WORK FILE AND
001750*    RUNS PACKAGE-VALIDATION AGAINST IT.
001760*----------------------------------------------------------------*
001770       0300-VALIDAR-E-ORDENAR.
001780
001790           CALL W-PROG-SORT-VALID USING LK-RUN-CONTROL
001800           MOVE LK-EXPORTAVEL TO W-EXPORTAVEL.
001810       0300-99-FIM.
001820           EXIT.
001830
001840*----------------------------------------------------------------*
001850*    0400-SELECIONAR-TARIFA - RATE-SELECTION / PURCHASE AND THE
001860*    MANAPOOL FULFILLMENT WRITE-BACK.  14/08/03 JT TKT-2477 - A RUN
001870*    THAT DOES NOT BUY EVEN ONE LABEL IS TREATED AS FAILED, THE
001880*    SAME AS A BLOCKED BATCH.
001890*----------------------------------------------------------------*
001900       0400-SELECIONAR-TARIFA.
001910
001920           CALL W-PROG-TARIFA USING LK-RUN-CONTROL
001930           IF LK-COMPRAS-OK = ZERO
001940               MOVE 4 TO W-RETURN-CODE
001950           END-IF.
001960       0400-99-FIM.
001970           EXIT.
001980
001990*----------------------------------------------------------------*
002000*    0500-GERAR-RELATORIO - PRINTS THE CONTROL REPORT.
002010*----------------------------------------------------------------*
002020       0500-GERAR-RELATORIO.
002030
002040           CALL W-PROG-RELATORIO USING LK-RUN-CONTROL.
002050       0500-99-FIM.
002060           EXIT.
002070*----------------------------------------------------------------*
002080*    0600-ENCERRAR-EXECUCAO - LOGS THE COUNTERS AND RETURN CODE
002090*    TO THE CONSOLE BEFORE STOP RUN.
002100*----------------------------------------------------------------*
002110      0600-ENCERRAR-EXECUCAO.
002120
002130          DISPLAY "SHP000P - RECORDS READ..: " LK-LIDOS
002140          DISPLAY "SHP000P - LABELS PURCHASED: " LK-COMPRAS-OK
002150          DISPLAY "SHP000P - RETURN CODE....: " W-RETURN-CODE-X.
002160      0600-99-FIM.
002170          EXIT.
