000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 12/01/1988
000050*    PURPOSE.....: Working storage for FORMAT-DETECTION - the
000060*                  table of known export column names and the
000070*                  scoring work fields.  Shared by SHP041P and
000080*                  SHP042P through SHPHDRR.
000090*----------------------------------------------------------------*
000100*    CHANGE LOG
000110*    12/01/88 RO  TKT-1071  ORIGINAL.
000120*    07/09/94 RO  TKT-1502  RAISED WS-TOKEN-RAW/NORM TO X(20) -
000130*                           "shippingcountry" WAS TRUNCATING AT
000140*                           X(15).
000150*================================================================*
000160 01  WS-DETECCAO-FORMATO.
000170     05  WS-HEADER-LINHA         PIC X(232).
000180     05  WS-PONTEIRO             PIC 9(03) COMP.
000190     05  WS-QTD-TOKENS           PIC 9(02) COMP.
000200     05  WS-TOKEN-IDX            PIC 9(02) COMP.
000210     05  WS-TOKEN-BRUTO          PIC X(20).
000220     05  WS-TOKEN-NORM           PIC X(20).
000230     05  WS-CHAR-IDX             PIC 9(02) COMP.
000240     05  WS-CHAR-OUT-IDX         PIC 9(02) COMP.
000250     05  WS-UM-CHAR              PIC X(01).
000260     05  WS-COLUNA-IDX           PIC 9(02) COMP.
000270     05  WS-SCORE-TCG            PIC 9(03) COMP.
000280     05  WS-SCORE-MP             PIC 9(03) COMP.
000290     05  WS-TOKEN-ACHOU          PIC X(01).
000300     05  WS-FORMATO-DETECTADO    PIC X(01).
000310         88  DETECTOU-TCG                VALUE "T".
000320         88  DETECTOU-MP                 VALUE "M".
000330         88  DETECTOU-DESCONHECIDO       VALUE "U".
000340
000350*----------------------------------------------------------------*
000360* Known column names, 1-16.  Index 1/2 = firstname/lastname
000370* (TCG anchors); index 7 = postalcode (TCG anchor); index 9 =
000380* itemcount (shared signature); index 10 = shippingname, index
000390* 15 = shippingzip (MP anchors).  Do not renumber without
000400* checking the anchor tests in SHPHDRR - they reference these
000410* positions by literal index.
000420*----------------------------------------------------------------*
000430 01  WS-COLUNAS-CONHECIDAS-DADOS.
000440     05  FILLER  PIC X(19) VALUE "firstname      YYNN".
000450     05  FILLER  PIC X(19) VALUE "lastname       YYNN".
000460     05  FILLER  PIC X(19) VALUE "address1       YNNN".
000470     05  FILLER  PIC X(19) VALUE "address2       YNNN".
000480     05  FILLER  PIC X(19) VALUE "city           YNNN".
000490     05  FILLER  PIC X(19) VALUE "state          YNNN".
000500     05  FILLER  PIC X(19) VALUE "postalcode     YYNN".
000510     05  FILLER  PIC X(19) VALUE "country        YNNN".
000520     05  FILLER  PIC X(19) VALUE "itemcount      YNYN".
000530     05  FILLER  PIC X(19) VALUE "shippingname   NNYY".
000540     05  FILLER  PIC X(19) VALUE "shippingline1  NNYN".
000550     05  FILLER  PIC X(19) VALUE "shippingline2  NNYN".
000560     05  FILLER  PIC X(19) VALUE "shippingcity   NNYN".
000570     05  FILLER  PIC X(19) VALUE "shippingstate  NNYN".
000580     05  FILLER  PIC X(19) VALUE "shippingzip    NNYY".
000590     05  FILLER  PIC X(19) VALUE "shippingcountryNNYN".
000600
000610 01  WS-COLUNAS-CONHECIDAS REDEFINES WS-COLUNAS-CONHECIDAS-DADOS.
000620     05  WS-COLUNA OCCURS 16 TIMES.
000630         10  COL-NOME            PIC X(15).
000640         10  COL-SIG-TCG         PIC X(01).
000650         10  COL-ANC-TCG         PIC X(01).
000660         10  COL-SIG-MP          PIC X(01).
000670         10  COL-ANC-MP          PIC X(01).
000680
000690 01  WS-COLUNA-PRESENTE          PIC X(16) VALUE ALL "N".
000700     05  WS-COLUNA-FLAG OCCURS 16 TIMES PIC X(01).
