000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FD record layout for the ManaPool fulfillment
000060*                  update file - one row per purchased label
000070*                  that came from a ManaPool order.
000080*----------------------------------------------------------------*
000090*    CHANGE LOG
000100*    06/12/87 RO  TKT-1050  ORIGINAL.
000110*================================================================*
000120 FD  FULFILL-OUT
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 150 CHARACTERS.
000150 01  FULFILL-REC.
000160     05  FUL-ORDER-ID            PIC X(15).
000170     05  FUL-SELLER-LABEL        PIC 9(05).
000180     05  FUL-CUSTOMER-NAME       PIC X(41).
000190     05  FUL-CARRIER             PIC X(10).
000200     05  FUL-TRACKING-NUMBER     PIC X(20).
000210     05  FUL-TRACKING-URL        PIC X(40).
000220     05  FUL-STATUS              PIC X(10).
000230         88  ENVIO-CONCLUIDO             VALUE "SHIPPED".
000240     05  FILLER                  PIC X(09).
