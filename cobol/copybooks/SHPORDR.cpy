000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Shared open/read/close paragraphs for the two
000060*                  order-export input files.  SHP041P copies the
000070*                  TCG paragraphs, SHP042P copies the MANAPOOL
000080*                  ones - each program only PERFORMs the half it
000090*                  needs, same house habit as the other shared
000100*                  I-O copybooks - copy the whole member in and
000110*                  let the calling program use only the half it
000120*                  needs.
000130*----------------------------------------------------------------*
000140*    CHANGE LOG
000150*    06/12/87 RO  TKT-1050  ORIGINAL.
000160*    19/04/91 RO  TKT-1289  ADDED FS-ARQ-NAO-ENCONTRADO CHECK ON
000170*                           OPEN - RUN WAS ABENDING ON A MISSING
000180*                           EXPORT FILE INSTEAD OF REJECTING THE
000190*                           BATCH CLEANLY.
000200*================================================================*
000210 7100-ABRIR-TCG-ORDERS.
000220     OPEN INPUT TCG-ORDERS
000230     IF FS-ARQ-NAO-ENCONTRADO
000240         MOVE "Y" TO W-FIM
000250     ELSE
000260         IF NOT FS-OK
000270             MOVE "Y" TO W-FIM
000280         END-IF
000290     END-IF.
000300 7100-99-FIM.
000310     EXIT.
000320
000330 7110-LER-TCG-ORDERS.
000340     READ TCG-ORDERS
000350         AT END
000360             MOVE "Y" TO W-FIM
000370     END-READ
000380     IF NOT FS-FIM
000390         ADD 1 TO CT-LIDOS
000400     END-IF.
000410 7110-99-FIM.
000420     EXIT.
000430
000440 7120-FECHAR-TCG-ORDERS.
000450     CLOSE TCG-ORDERS.
000460 7120-99-FIM.
000470     EXIT.
000480
000490 7200-ABRIR-MP-ORDERS.
000500     OPEN INPUT MP-ORDERS
000510     IF FS-ARQ-NAO-ENCONTRADO
000520         MOVE "Y" TO W-FIM
000530     ELSE
000540         IF NOT FS-OK
000550             MOVE "Y" TO W-FIM
000560         END-IF
000570     END-IF.
000580 7200-99-FIM.
000590     EXIT.
000600
000610 7210-LER-MP-ORDERS.
000620     READ MP-ORDERS
000630         AT END
000640             MOVE "Y" TO W-FIM
000650     END-READ
000660     IF NOT FS-FIM
000670         ADD 1 TO CT-LIDOS
000680     END-IF.
000690 7210-99-FIM.
000700     EXIT.
000710
000720 7220-FECHAR-MP-ORDERS.
000730     CLOSE MP-ORDERS.
000740 7220-99-FIM.
000750     EXIT.
