000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FILE-CONTROL fragment for the two order-
000060*                  export files.  Only one is opened per run -
000070*                  the one matching W-FORMATO-LOTE.
000080*----------------------------------------------------------------*
000090*    CHANGE LOG
000100*    06/12/87 RO  TKT-1050  ORIGINAL.
000110*================================================================*
000120 SELECT TCG-ORDERS      ASSIGN TO "TCGORD"
000130     ORGANIZATION       IS LINE SEQUENTIAL
000140     FILE STATUS        IS WS-RESULTADO-ACESSO.
000150
000160 SELECT MP-ORDERS       ASSIGN TO "MPORD"
000170     ORGANIZATION       IS LINE SEQUENTIAL
000180     FILE STATUS        IS WS-RESULTADO-ACESSO.
