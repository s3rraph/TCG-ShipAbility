000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Shared open/read/close paragraphs for the
000060*                  carrier rate quotes file used by RATE-
000070*                  SELECTION in SHP022P.
000080*----------------------------------------------------------------*
000090*    CHANGE LOG
000100*    06/12/87 RO  TKT-1050  ORIGINAL.
000110*================================================================*
000120 7500-ABRIR-RATES-IN.
000130     OPEN INPUT RATES-IN
000140     IF FS-ARQ-NAO-ENCONTRADO
000150         MOVE "Y" TO W-FIM
000160     ELSE
000170         IF NOT FS-OK
000180             MOVE "Y" TO W-FIM
000190         END-IF
000200     END-IF.
000210 7500-99-FIM.
000220     EXIT.
000230
000240 7510-LER-RATES-IN.
000250     READ RATES-IN
000260         AT END
000270             MOVE "Y" TO W-FIM
000280     END-READ.
000290 7510-99-FIM.
000300     EXIT.
000310
000320 7520-FECHAR-RATES-IN.
000330     CLOSE RATES-IN.
000340 7520-99-FIM.
000350     EXIT.
