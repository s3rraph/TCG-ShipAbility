000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Shared open/read/write/close paragraphs for
000060*                  the shipment work file (raw conversion output)
000070*                  and SHIPMENT-OUT (validated/rated output).
000080*                  Copied wholesale into every program that
000090*                  touches either file; each program PERFORMs
000100*                  only the paragraphs its own flow needs.
000110*----------------------------------------------------------------*
000120*    CHANGE LOG
000130*    06/12/87 RO  TKT-1050  ORIGINAL.
000140*    14/08/03 JT  TKT-2477  ADDED 7450-REGRAVAR-SHIPMENT-OUT SO
000150*                           SHP022P CAN POST CARRIER/RATE BACK
000160*                           TO THE SAME RECORD IT JUST READ.
000170*================================================================*
000180 7300-ABRIR-SHIPMENT-WORK-SAIDA.
000190     OPEN OUTPUT SHIPMENT-WORK
000200     IF NOT FS-OK
000210         MOVE "Y" TO W-FIM
000220     END-IF.
000230 7300-99-FIM.
000240     EXIT.
000250
000260 7310-GRAVAR-SHIPMENT-WORK.
000270     WRITE SHP-REG-EMBARQUE.
000280 7310-99-FIM.
000290     EXIT.
000300
000310 7320-FECHAR-SHIPMENT-WORK.
000320     CLOSE SHIPMENT-WORK.
000330 7320-99-FIM.
000340     EXIT.
000350
000360 7330-ABRIR-SHIPMENT-WORK-ENTRADA.
000370     OPEN INPUT SHIPMENT-WORK
000380     IF FS-ARQ-NAO-ENCONTRADO
000390         MOVE "Y" TO W-FIM
000400     ELSE
000410         IF NOT FS-OK
000420             MOVE "Y" TO W-FIM
000430         END-IF
000440     END-IF.
000450 7330-99-FIM.
000460     EXIT.
000470
000480 7340-LER-SHIPMENT-WORK.
000490     READ SHIPMENT-WORK
000500         AT END
000510             MOVE "Y" TO W-FIM
000520     END-READ.
000530 7340-99-FIM.
000540     EXIT.
000550
000560 7400-ABRIR-SHIPMENT-OUT-SAIDA.
000570     OPEN OUTPUT SHIPMENT-OUT
000580     IF NOT FS-OK
000590         MOVE "Y" TO W-FIM
000600     END-IF.
000610 7400-99-FIM.
000620     EXIT.
000630
000640 7410-GRAVAR-SHIPMENT-OUT.
000650     WRITE REG-SHIPMENT-OUT.
000660 7410-99-FIM.
000670     EXIT.
000680
000690 7420-FECHAR-SHIPMENT-OUT.
000700     CLOSE SHIPMENT-OUT.
000710 7420-99-FIM.
000720     EXIT.
000730
000740 7430-ABRIR-SHIPMENT-OUT-ENTRADA.
000750     OPEN INPUT SHIPMENT-OUT
000760     IF FS-ARQ-NAO-ENCONTRADO
000770         MOVE "Y" TO W-FIM
000780     ELSE
000790         IF NOT FS-OK
000800             MOVE "Y" TO W-FIM
000810         END-IF
000820     END-IF.
000830 7430-99-FIM.
000840     EXIT.
000850
000860 7435-ABRIR-SHIPMENT-OUT-ATUALIZA.
000870     OPEN I-O SHIPMENT-OUT
000880     IF FS-ARQ-NAO-ENCONTRADO
000890         MOVE "Y" TO W-FIM
000900     ELSE
000910         IF NOT FS-OK
000920             MOVE "Y" TO W-FIM
000930         END-IF
000940     END-IF.
000950 7435-99-FIM.
000960     EXIT.
000970
000980 7440-LER-SHIPMENT-OUT.
000990     READ SHIPMENT-OUT
001000         AT END
001010             MOVE "Y" TO W-FIM
001020     END-READ.
001030 7440-99-FIM.
001040     EXIT.
001050
001060 7450-REGRAVAR-SHIPMENT-OUT.
001070     REWRITE REG-SHIPMENT-OUT.
001080 7450-99-FIM.
001090     EXIT.
