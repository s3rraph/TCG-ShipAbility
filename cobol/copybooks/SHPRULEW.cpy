000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: The parcel-rule table used by RULE-ENGINE in
000060*                  SHP030P.  Shipped with the 5-entry default
000070*                  table below; the FILLER/REDEFINES trick lets
000080*                  each entry carry its own VALUE the way an
000090*                  OCCURS clause alone cannot.
000100*----------------------------------------------------------------*
000110*    CHANGE LOG
000120*    06/12/87 RO  TKT-1050  ORIGINAL.
000130*================================================================*
000140 01  WS-TABELA-REGRAS.
000150     05  WS-QTD-REGRAS           PIC 9(02) COMP VALUE 5.
000160     05  WS-REGRAS-DEFAULT.
000170         10  FILLER  PIC X(20) VALUE "000070010YLETTER    ".
000180         10  FILLER  PIC X(20) VALUE "000140020YLETTER    ".
000190         10  FILLER  PIC X(20) VALUE "000360035NLETTER    ".
000200         10  FILLER  PIC X(20) VALUE "000800060YFLAT      ".
000210         10  FILLER  PIC X(20) VALUE "099990010YPACKAGE   ".
000220     05  WS-REGRA REDEFINES WS-REGRAS-DEFAULT OCCURS 5 TIMES.
000230         10  RULE-MAX-ITEMS      PIC 9(05).
000240         10  RULE-WEIGHT-OZ      PIC 9(03)V9.
000250         10  RULE-MACHINABLE     PIC X(01).
000260         10  RULE-PREDEF-PKG     PIC X(10).
