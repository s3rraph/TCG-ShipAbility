000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FD record layouts for the two order-export
000060*                  files.  Each record also carries a generic
000070*                  X(232) REDEFINES so the header line (row one
000080*                  of either file) can be read under the normal
000090*                  picture and still handed to SHPHDRR as plain
000100*                  text for scoring.
000110*----------------------------------------------------------------*
000120*    CHANGE LOG
000130*    06/12/87 RO  TKT-1050  ORIGINAL.
000140*    21/07/92 RO  TKT-1340  ADDED THE CABECALHO REDEFINES SO THE
000150*                           HEADER ROW DOES NOT NEED A SEPARATE
000160*                           READ.
000170*================================================================*
000180 FD  TCG-ORDERS
000190     LABEL RECORDS ARE STANDARD
000200     RECORD CONTAINS 232 CHARACTERS.
000210 01  TCG-ORDER-REC.
000220     05  TCG-FIRST-NAME          PIC X(20).
000230     05  TCG-LAST-NAME           PIC X(20).
000240     05  TCG-ADDRESS1            PIC X(35).
000250     05  TCG-ADDRESS2            PIC X(35).
000260     05  TCG-CITY                PIC X(25).
000270     05  TCG-STATE               PIC X(02).
000280     05  TCG-POSTAL-CODE         PIC X(10).
000290     05  TCG-COUNTRY             PIC X(02).
000300     05  TCG-ITEM-COUNT          PIC 9(05).
000310     05  TCG-PRODUCT-WEIGHT      PIC 9(04)V99.
000320     05  TCG-ORDER-NUMBER        PIC X(15).
000330     05  FILLER                  PIC X(57).
000340 01  TCG-CABECALHO REDEFINES TCG-ORDER-REC
000350                             PIC X(232).
000360
000370 FD  MP-ORDERS
000380     LABEL RECORDS ARE STANDARD
000390     RECORD CONTAINS 232 CHARACTERS.
000400 01  MP-ORDER-REC.
000410     05  MP-ORDER-ID             PIC X(15).
000420     05  MP-SELLER-LABEL-NO      PIC 9(05).
000430     05  MP-SHIPPING-NAME        PIC X(30).
000440     05  MP-SHIPPING-LINE1       PIC X(35).
000450     05  MP-SHIPPING-LINE2       PIC X(35).
000460     05  MP-SHIPPING-CITY        PIC X(25).
000470     05  MP-SHIPPING-STATE       PIC X(02).
000480     05  MP-SHIPPING-ZIP         PIC X(10).
000490     05  MP-SHIPPING-COUNTRY     PIC X(02).
000500     05  MP-ITEM-COUNT           PIC 9(05).
000510     05  MP-SHIPPING-PRICE       PIC 9(03)V99.
000520     05  FILLER                  PIC X(63).
000530 01  MP-CABECALHO REDEFINES MP-ORDER-REC
000540                            PIC X(232).
