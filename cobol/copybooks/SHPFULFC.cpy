000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FILE-CONTROL fragment for the ManaPool
000060*                  fulfillment-update output file.
000070*----------------------------------------------------------------*
000080*    CHANGE LOG
000090*    06/12/87 RO  TKT-1050  ORIGINAL.
000100*================================================================*
000110 SELECT FULFILL-OUT      ASSIGN TO "FULOUT"
000120     ORGANIZATION       IS LINE SEQUENTIAL
000130     FILE STATUS        IS WS-RESULTADO-ACESSO.
