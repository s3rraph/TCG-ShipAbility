000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FD record layout for the carrier-rate quote
000060*                  file - one candidate quote per shipment, may
000070*                  repeat RATE-SHP-SEQ for several carriers.
000080*----------------------------------------------------------------*
000090*    CHANGE LOG
000100*    06/12/87 RO  TKT-1050  ORIGINAL.
000110*================================================================*
000120 FD  RATES-IN
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 80 CHARACTERS.
000150 01  RATE-REC.
000160     05  RATE-SHP-SEQ            PIC 9(05).
000170     05  RATE-ID                 PIC X(12).
000180     05  RATE-CARRIER            PIC X(10).
000190     05  RATE-SERVICE            PIC X(15).
000200     05  RATE-AMOUNT             PIC 9(04)V99.
000210     05  RATE-TRACKING           PIC X(20).
000220     05  FILLER                  PIC X(12).
