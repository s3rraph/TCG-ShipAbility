000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FD record layouts for the shipment work file
000060*                  and the final SHIPMENT-OUT copy.  The four
000070*                  parcel dimension fields are grouped and
000080*                  REDEFINEd as a table so PACKAGE-VALIDATION in
000090*                  SHP021P can scan them in a loop instead of
000100*                  four separate IF's.
000110*----------------------------------------------------------------*
000120*    CHANGE LOG
000130*    06/12/87 RO  TKT-1050  ORIGINAL.
000140*    04/05/90 RO  TKT-1204  GROUPED THE 4 DIMENSION FIELDS UNDER
000150*                           SHP-DIMENSOES-GRUPO / SHP-DIMENSAO
000160*                           SO 6210-VALIDAR-DIMENSOES CAN LOOP.
000170*    14/08/03 JT  TKT-2477  CARVED THE PURCHASE RESULT (RATE
000180*                           AMOUNT, TRACKING NUMBER, ERROR FLAG)
000190*                           OUT OF THE TRAILING FILLER SO SHP022P
000200*                           CAN POST IT BACK AND SHP012P CAN
000210*                           PRINT IT WITHOUT A NEW FILE.  SHP-
000220*                           CARRIER / SHP-SERVICE ARE OVERWRITTEN
000230*                           IN PLACE WITH WHAT WAS ACTUALLY
000240*                           PURCHASED.
000250*================================================================*
000260 FD  SHIPMENT-WORK
000270     LABEL RECORDS ARE STANDARD
000280     RECORD CONTAINS 408 CHARACTERS.
000290 01  SHP-REG-EMBARQUE.
000300     05  SHP-SEQ-NO              PIC 9(05).
000310     05  SHP-TO-NAME             PIC X(41).
000320     05  SHP-TO-STREET1          PIC X(35).
000330     05  SHP-TO-STREET2          PIC X(35).
000340     05  SHP-TO-CITY             PIC X(25).
000350     05  SHP-TO-STATE            PIC X(02).
000360     05  SHP-TO-ZIP              PIC X(10).
000370     05  SHP-TO-COUNTRY          PIC X(02).
000380     05  SHP-FROM-NAME           PIC X(30).
000390     05  SHP-FROM-STREET1        PIC X(35).
000400     05  SHP-FROM-STREET2        PIC X(35).
000410     05  SHP-FROM-CITY           PIC X(25).
000420     05  SHP-FROM-STATE          PIC X(02).
000430     05  SHP-FROM-ZIP            PIC X(10).
000440     05  SHP-FROM-COUNTRY        PIC X(02).
000450     05  SHP-ITEM-COUNT          PIC 9(05).
000460     05  SHP-PARCEL-TYPE         PIC X(01).
000470         88  PACOTE-CARTA                VALUE "L".
000480         88  PACOTE-CAIXA                VALUE "P".
000490     05  SHP-PREDEF-PACKAGE      PIC X(10).
000500     05  SHP-DIMENSOES-GRUPO.
000510         10  SHP-PARCEL-LENGTH   PIC 9(03)V9.
000520         10  SHP-PARCEL-WIDTH    PIC 9(03)V9.
000530         10  SHP-PARCEL-HEIGHT   PIC 9(03)V9.
000540         10  SHP-PARCEL-WEIGHT   PIC 9(03)V9.
000550     05  SHP-DIMENSAO REDEFINES SHP-DIMENSOES-GRUPO
000560                             OCCURS 4 TIMES PIC 9(03)V9.
000570     05  SHP-MACHINABLE          PIC X(01).
000580         88  PACOTE-MECANIZAVEL          VALUE "Y".
000590         88  PACOTE-NAO-MECANIZAVEL      VALUE "N".
000600     05  SHP-CARRIER             PIC X(10).
000610     05  SHP-SERVICE             PIC X(15).
000620     05  SHP-LABEL-FORMAT        PIC X(03).
000630     05  SHP-MP-ORDER-ID         PIC X(15).
000640     05  SHP-MP-SELLER-LABEL     PIC 9(05).
000650     05  SHP-NEEDS-DIMS          PIC X(01).
000660         88  PRECISA-DIMENSAO            VALUE "Y".
000670     05  SHP-AREA-COMPRA         PIC X(32).
000680     05  SHP-DADOS-COMPRA REDEFINES SHP-AREA-COMPRA.
000690         10  SHP-RATE-AMOUNT     PIC 9(04)V99.
000700         10  SHP-TRACKING-NUM    PIC X(20).
000710         10  SHP-COMPRA-ERRO     PIC X(01).
000720             88  COMPRA-COM-ERRO         VALUE "Y".
000730         10  FILLER              PIC X(05).
000740
000750 FD  SHIPMENT-OUT
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 408 CHARACTERS.
000780 01  REG-SHIPMENT-OUT            PIC X(408).
