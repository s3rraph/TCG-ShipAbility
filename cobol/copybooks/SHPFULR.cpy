000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Shared open/write/read/close paragraphs for
000060*                  the ManaPool fulfillment-update file.  SHP022P
000070*                  writes it, SHP012P reads it back to build the
000080*                  fulfillment section of the run report.
000090*----------------------------------------------------------------*
000100*    CHANGE LOG
000110*    06/12/87 RO  TKT-1050  ORIGINAL.
000120*================================================================*
000130 7600-ABRIR-FULFILL-OUT-SAIDA.
000140     OPEN OUTPUT FULFILL-OUT
000150     IF NOT FS-OK
000160         MOVE "Y" TO W-FIM
000170     END-IF.
000180 7600-99-FIM.
000190     EXIT.
000200
000210 7610-GRAVAR-FULFILL-OUT.
000220     WRITE FULFILL-REC.
000230 7610-99-FIM.
000240     EXIT.
000250
000260 7620-FECHAR-FULFILL-OUT.
000270     CLOSE FULFILL-OUT.
000280 7620-99-FIM.
000290     EXIT.
000300
000310 7630-ABRIR-FULFILL-OUT-ENTRADA.
000320     OPEN INPUT FULFILL-OUT
000330     IF FS-ARQ-NAO-ENCONTRADO
000340         MOVE "Y" TO W-FIM
000350     ELSE
000360         IF NOT FS-OK
000370             MOVE "Y" TO W-FIM
000380         END-IF
000390     END-IF.
000400 7630-99-FIM.
000410     EXIT.
000420
000430 7640-LER-FULFILL-OUT.
000440     READ FULFILL-OUT
000450         AT END
000460             MOVE "Y" TO W-FIM
000470     END-READ.
000480 7640-99-FIM.
000490     EXIT.
