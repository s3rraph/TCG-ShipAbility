000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FILE-CONTROL fragment for the shipment work
000060*                  file.  SHP041P/SHP042P write it, SHP021P
000070*                  sorts and validates it, SHP022P rates it and
000080*                  rewrites the final SHIPMENT-OUT copy.
000090*----------------------------------------------------------------*
000100*    CHANGE LOG
000110*    06/12/87 RO  TKT-1050  ORIGINAL.
000120*================================================================*
000130 SELECT SHIPMENT-WORK    ASSIGN TO "SHPWRK"
000140     ORGANIZATION       IS LINE SEQUENTIAL
000150     FILE STATUS        IS WS-RESULTADO-ACESSO.
000160
000170 SELECT SHIPMENT-OUT     ASSIGN TO "SHPOUT"
000180     ORGANIZATION       IS LINE SEQUENTIAL
000190     FILE STATUS        IS WS-RESULTADO-ACESSO.
