000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FD for the control report print file.  The
000060*                  heading/detail/footer print-line templates
000070*                  live in SHP012P's WORKING-STORAGE, not here -
000080*                  same split the shop uses for its other
000090*                  reports.
000100*----------------------------------------------------------------*
000110*    CHANGE LOG
000120*    06/12/87 RO  TKT-1050  ORIGINAL.
000130*================================================================*
000140 FD  RUN-REPORT
000150     LABEL RECORDS ARE STANDARD
000160     RECORD CONTAINS 132 CHARACTERS.
000170 01  REG-RUN-REPORT              PIC X(132).
