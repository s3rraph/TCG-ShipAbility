000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 12/01/1988
000050*    PURPOSE.....: FORMAT-DETECTION routine.  Caller moves the
000060*                  export's first (header) line to WS-HEADER-
000070*                  LINHA and PERFORMs 6000-DETECTAR-FORMATO;
000080*                  WS-FORMATO-DETECTADO comes back T, M or U.
000090*                  Shared verbatim by SHP041P and SHP042P so the
000100*                  scoring rule cannot drift between the two.
000110*----------------------------------------------------------------*
000120*    CHANGE LOG
000130*    12/01/88 RO  TKT-1071  ORIGINAL.
000140*    07/09/94 RO  TKT-1502  RAISED TOKEN WORK AREA TO X(20).
000150*    18/02/99 RO  TKT-1961  Y2K REVIEW - NO DATE FIELDS HANDLED
000160*                           BY THIS ROUTINE, NO CHANGE REQUIRED.
000170*================================================================*
000180 6000-DETECTAR-FORMATO.
000190     PERFORM 6010-INICIALIZAR-DETECCAO
000200     PERFORM 6020-QUEBRAR-TOKENS
000210     PERFORM 6090-DECIDIR-VENCEDOR.
000220 6000-99-FIM.
000230     EXIT.
000240
000250 6010-INICIALIZAR-DETECCAO.
000260     MOVE ZERO TO WS-SCORE-TCG
000270     MOVE ZERO TO WS-SCORE-MP
000280     MOVE "NNNNNNNNNNNNNNNN" TO WS-COLUNA-PRESENTE
000290     MOVE 1 TO WS-PONTEIRO.
000300 6010-99-FIM.
000310     EXIT.
000320
000330*----------------------------------------------------------------*
000340* Walks WS-HEADER-LINHA one comma-delimited token at a time.
000350* Each token is normalized and matched against the known-column
000360* table as it is pulled off - no token table is kept, we score
000370* as we go.
000380*----------------------------------------------------------------*
000390 6020-QUEBRAR-TOKENS.
000400     PERFORM 6021-PROCESSAR-UM-TOKEN
000410         UNTIL WS-PONTEIRO > 232.
000420 6020-99-FIM.
000430     EXIT.
000440
000450 6021-PROCESSAR-UM-TOKEN.
000460     MOVE SPACES TO WS-TOKEN-BRUTO
000470     UNSTRING WS-HEADER-LINHA DELIMITED BY ","
000480         INTO WS-TOKEN-BRUTO
000490         WITH POINTER WS-PONTEIRO
000500     END-UNSTRING
000510     IF WS-TOKEN-BRUTO NOT = SPACES
000520         PERFORM 6025-NORMALIZAR-TOKEN
000530         PERFORM 6030-CLASSIFICAR-TOKEN
000540     END-IF.
000550 6021-99-FIM.
000560     EXIT.
000570
000580*----------------------------------------------------------------*
000590* Lower-cases the raw token, then drops spaces, underscores,
000600* dots, parens and hyphens so "Shipping Name", "shipping_name"
000610* and "SHIPPING-NAME" all normalize the same way.
000620*----------------------------------------------------------------*
000630 6025-NORMALIZAR-TOKEN.
000640     MOVE SPACES TO WS-TOKEN-NORM
000650     MOVE ZERO TO WS-CHAR-OUT-IDX
000660     INSPECT WS-TOKEN-BRUTO
000670         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000680                 TO "abcdefghijklmnopqrstuvwxyz"
000690     MOVE 1 TO WS-CHAR-IDX
000700     PERFORM 6026-COPIAR-UM-CARACTER
000710         UNTIL WS-CHAR-IDX > 20.
000720 6025-99-FIM.
000730     EXIT.
000740
000750 6026-COPIAR-UM-CARACTER.
000760     MOVE WS-TOKEN-BRUTO(WS-CHAR-IDX:1) TO WS-UM-CHAR
000770     IF WS-UM-CHAR NOT = SPACE
000780        AND WS-UM-CHAR NOT = "_"
000790        AND WS-UM-CHAR NOT = "."
000800        AND WS-UM-CHAR NOT = "("
000810        AND WS-UM-CHAR NOT = ")"
000820        AND WS-UM-CHAR NOT = "-"
000830         ADD 1 TO WS-CHAR-OUT-IDX
000840         MOVE WS-UM-CHAR TO WS-TOKEN-NORM(WS-CHAR-OUT-IDX:1)
000850     END-IF
000860     ADD 1 TO WS-CHAR-IDX.
000870 6026-99-FIM.
000880     EXIT.
000890
000900 6030-CLASSIFICAR-TOKEN.
000910     MOVE 1 TO WS-COLUNA-IDX
000920     PERFORM 6031-COMPARAR-UMA-COLUNA
000930         UNTIL WS-COLUNA-IDX > 16.
000940 6030-99-FIM.
000950     EXIT.
000960
000970 6031-COMPARAR-UMA-COLUNA.
000980     IF WS-TOKEN-NORM(1:15) = COL-NOME(WS-COLUNA-IDX)
000990         MOVE "Y" TO WS-COLUNA-FLAG(WS-COLUNA-IDX)
001000     END-IF
001010     ADD 1 TO WS-COLUNA-IDX.
001020 6031-99-FIM.
001030     EXIT.
001040
001050*----------------------------------------------------------------*
001060* Score = 2 x (signature columns present) + (anchor columns
001070* present), figured separately for each platform, then the
001080* higher score wins; a tie is broken by which anchor pair
001090* actually showed up.
001100*----------------------------------------------------------------*
001110 6090-DECIDIR-VENCEDOR.
001120     MOVE 1 TO WS-COLUNA-IDX
001130     PERFORM 6091-SOMAR-UMA-COLUNA
001140         UNTIL WS-COLUNA-IDX > 16
001150     PERFORM 6095-APLICAR-REGRA-VENCEDOR.
001160 6090-99-FIM.
001170     EXIT.
001180
001190 6091-SOMAR-UMA-COLUNA.
001200     IF WS-COLUNA-FLAG(WS-COLUNA-IDX) = "Y"
001210         IF COL-SIG-TCG(WS-COLUNA-IDX) = "Y"
001220             ADD 2 TO WS-SCORE-TCG
001230         END-IF
001240         IF COL-ANC-TCG(WS-COLUNA-IDX) = "Y"
001250             ADD 1 TO WS-SCORE-TCG
001260         END-IF
001270         IF COL-SIG-MP(WS-COLUNA-IDX) = "Y"
001280             ADD 2 TO WS-SCORE-MP
001290         END-IF
001300         IF COL-ANC-MP(WS-COLUNA-IDX) = "Y"
001310             ADD 1 TO WS-SCORE-MP
001320         END-IF
001330     END-IF
001340     ADD 1 TO WS-COLUNA-IDX.
001350 6091-99-FIM.
001360     EXIT.
001370
001380 6095-APLICAR-REGRA-VENCEDOR.
001390     IF WS-SCORE-TCG = ZERO AND WS-SCORE-MP = ZERO
001400         MOVE "U" TO WS-FORMATO-DETECTADO
001410     ELSE
001420         IF WS-SCORE-TCG > WS-SCORE-MP
001430             MOVE "T" TO WS-FORMATO-DETECTADO
001440         ELSE
001450             IF WS-SCORE-MP > WS-SCORE-TCG
001460                 MOVE "M" TO WS-FORMATO-DETECTADO
001470             ELSE
001480                 PERFORM 6096-DESEMPATAR-PLACAR
001490             END-IF
001500         END-IF
001510     END-IF.
001520 6095-99-FIM.
001530     EXIT.
001540
001550*----------------------------------------------------------------*
001560* Tie-break: WS-COLUNA-FLAG(1)/(2) are firstname/lastname (the
001570* TCGplayer anchors), WS-COLUNA-FLAG(10) is shippingname (a
001580* ManaPool anchor).  See the index map in SHPHDRW.
001590*----------------------------------------------------------------*
001600 6096-DESEMPATAR-PLACAR.
001610     IF WS-COLUNA-FLAG(10) = "Y"
001620        AND WS-COLUNA-FLAG(1) NOT = "Y"
001630        AND WS-COLUNA-FLAG(2) NOT = "Y"
001640         MOVE "M" TO WS-FORMATO-DETECTADO
001650     ELSE
001660         IF (WS-COLUNA-FLAG(1) = "Y" OR WS-COLUNA-FLAG(2) = "Y")
001670            AND WS-COLUNA-FLAG(10) NOT = "Y"
001680             MOVE "T" TO WS-FORMATO-DETECTADO
001690         ELSE
001700             MOVE "U" TO WS-FORMATO-DETECTADO
001710         END-IF
001720     END-IF.
001730 6096-99-FIM.
001740     EXIT.
