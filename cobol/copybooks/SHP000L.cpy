000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Linkage record threaded through the CALL
000060*                  chain SHP000P -> SHP041P/SHP042P -> SHP030P
000070*                  -> SHP021P -> SHP022P -> SHP012P.  Carries the
000080*                  run parameters down and the control totals
000090*                  back up.
000100*----------------------------------------------------------------*
000110*    CHANGE LOG
000120*    06/12/87 RO  TKT-1050  ORIGINAL.
000130*    14/08/03 JT  TKT-2477  ADDED LK-FUL-ATUALIZADOS / LK-FUL-
000140*                           ERROS.
000150*================================================================*
000160 01  LK-RUN-CONTROL.
000170     05  LK-FORMATO-LOTE         PIC X(01).
000180     05  LK-MODO-ORDEM           PIC X(01).
000190     05  LK-CARRIER-DESEJADO     PIC X(10).
000200     05  LK-SERVICO-DESEJADO     PIC X(15).
000210     05  LK-EXPORTAVEL           PIC X(01).
000220     05  LK-CONTADORES.
000230         10  LK-LIDOS            PIC 9(07) COMP.
000240         10  LK-CARTAS           PIC 9(07) COMP.
000250         10  LK-PACOTES          PIC 9(07) COMP.
000260         10  LK-NEC-DIMENSAO     PIC 9(07) COMP.
000270         10  LK-COMPRAS-OK       PIC 9(07) COMP.
000280         10  LK-COMPRAS-ERRO     PIC 9(07) COMP.
000290         10  LK-FUL-ATUALIZADOS  PIC 9(07) COMP.
000300         10  LK-FUL-ERROS        PIC 9(07) COMP.
000310         10  LK-POSTAGEM-TOTAL   PIC S9(07)V99.
