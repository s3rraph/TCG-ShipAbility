000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Linkage record for SHP030P, the RULE-ENGINE /
000060*                  SERVICE-ASSIGNMENT subprogram CALLed once per
000070*                  converted row by SHP041P and SHP042P.  Kept
000080*                  separate from SHP000L - this CALL happens once
000090*                  per shipment, not once per run, so it carries
000100*                  only what one row needs, not the whole batch
000110*                  control record.
000120*----------------------------------------------------------------*
000130*    CHANGE LOG
000140*    06/12/87 RO  TKT-1050  ORIGINAL.
000150*================================================================*
000160 01  LK-REGRA-PARAM.
000170     05  LK-PREFLAG-PACOTE       PIC X(01).
000180     05  LK-ITEM-COUNT           PIC 9(05).
000190     05  LK-PARCEL-TYPE          PIC X(01).
000200     05  LK-PREDEF-PACKAGE       PIC X(10).
000210     05  LK-PARCEL-LENGTH        PIC 9(03)V9.
000220     05  LK-PARCEL-WIDTH         PIC 9(03)V9.
000230     05  LK-PARCEL-HEIGHT        PIC 9(03)V9.
000240     05  LK-PARCEL-WEIGHT        PIC 9(03)V9.
000250     05  LK-MACHINABLE           PIC X(01).
000260     05  LK-SERVICE              PIC X(15).
