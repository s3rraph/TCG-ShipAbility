000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Shared open/write-line/close paragraphs for
000060*                  the control report.  SHP012P is the only
000070*                  program that opens RUN-REPORT for output, but
000080*                  the line-write paragraph is kept here so a
000090*                  later program in the family can add sections
000100*                  without duplicating the WRITE statement.
000110*----------------------------------------------------------------*
000120*    CHANGE LOG
000130*    06/12/87 RO  TKT-1050  ORIGINAL.
000140*================================================================*
000150 7700-ABRIR-RUN-REPORT.
000160     OPEN OUTPUT RUN-REPORT
000170     IF NOT FS-OK
000180         MOVE "Y" TO W-FIM
000190     END-IF.
000200 7700-99-FIM.
000210     EXIT.
000220
000230 7710-GRAVAR-LINHA-RELATORIO.
000240     WRITE REG-RUN-REPORT.
000250 7710-99-FIM.
000260     EXIT.
000270
000280 7720-FECHAR-RUN-REPORT.
000290     CLOSE RUN-REPORT.
000300 7720-99-FIM.
000310     EXIT.
