000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: Fields shared by every program in the family -
000060*                  file status, run switches, control totals and
000070*                  the sender-address / rule constants used by
000080*                  the conversion and rating steps.
000090*----------------------------------------------------------------*
000100*    CHANGE LOG
000110*    06/12/87 RO  TKT-1050  ORIGINAL.
000120*    19/04/91 RO  TKT-1289  ADDED W-MODO-ORDEM FOR THE ASCENDING/
000130*                           DESCENDING SORT OPTIONS.
000140*    30/11/98 RO  TKT-1950  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
000150*                           IN THIS COPYBOOK, NO CHANGE REQUIRED.
000160*    14/08/03 JT  TKT-2477  ADDED CT-FUL-ATUALIZADOS / CT-FUL-
000170*                           ERROS FOR THE MANAPOOL FULFILLMENT
000180*                           STEP.
000190*    09/03/05 JT  TKT-2602  PACKAGE-TRIGGER TABLE MOVED HERE FROM
000200*                           SHP042P SO SHP041P CAN SHARE IT.
000205*    22/09/06 RO  TKT-2711  ADDED W-PROGRAMAS TABLE - SHP000P NO
000206*                           LONGER HARD-CODES THE CALLED PROGRAM
000207*                           NAMES IN THE PROCEDURE DIVISION.
000210*================================================================*
000220 77  W-PROGRAMA                  PIC X(08) VALUE SPACES.
000230 77  W-FIM                       PIC X(01) VALUE "N".
000240 77  W-EXPORTAVEL                PIC X(01) VALUE "S".
000250     88  LOTE-EXPORTAVEL                 VALUE "S".
000260     88  LOTE-BLOQUEADO                  VALUE "N".
000270
000280*----------------------------------------------------------------*
000290* Sub-program names, CALLed dynamically by SHP000P - same idiom
000300* as the old menu's W-PROGRAMAS table, minus the F-key mapping.
000310*----------------------------------------------------------------*
000320 01  W-PROGRAMAS.
000330     05  W-PROG-IMP-TCG          PIC X(08) VALUE "SHP041P".
000340     05  W-PROG-IMP-MP           PIC X(08) VALUE "SHP042P".
000350     05  W-PROG-REGRA            PIC X(08) VALUE "SHP030P".
000360     05  W-PROG-SORT-VALID       PIC X(08) VALUE "SHP021P".
000370     05  W-PROG-TARIFA           PIC X(08) VALUE "SHP022P".
000380     05  W-PROG-RELATORIO        PIC X(08) VALUE "SHP012P".
000390
000400*----------------------------------------------------------------*
000410* File Status
000420*----------------------------------------------------------------*
000430 77  WS-RESULTADO-ACESSO         PIC X(02).
000440     88  FS-OK                       VALUE "00".
000450     88  FS-ARQ-NAO-ENCONTRADO       VALUE "35".
000460     88  FS-FIM                      VALUE "10".
000470     88  FS-ERRO-LAYOUT              VALUE "39".
000480
000490*----------------------------------------------------------------*
000500* Run parameters (also carried forward in LK-RUN-CONTROL)
000510*----------------------------------------------------------------*
000520 01  W-PARAMETROS-EXECUCAO.
000530     05  W-FORMATO-LOTE          PIC X(01) VALUE SPACE.
000540         88  FORMATO-TCGPLAYER           VALUE "T".
000550         88  FORMATO-MANAPOOL            VALUE "M".
000560         88  FORMATO-DESCONHECIDO        VALUE "U".
000570     05  W-MODO-ORDEM            PIC X(01) VALUE "P".
000580         88  ORDEM-PLATAFORMA            VALUE "P".
000590         88  ORDEM-ASCENDENTE            VALUE "A".
000600         88  ORDEM-DESCENDENTE           VALUE "D".
000610     05  W-CARRIER-DESEJADO      PIC X(10) VALUE "USPS".
000620     05  W-SERVICO-DESEJADO      PIC X(15) VALUE "FIRST".
000630
000640*----------------------------------------------------------------*
000650* Control totals - every counter COMP per shop era standard
000660*----------------------------------------------------------------*
000670 01  W-CONTADORES.
000680     05  CT-LIDOS                PIC 9(07) COMP VALUE ZERO.
000690     05  CT-CARTAS               PIC 9(07) COMP VALUE ZERO.
000700     05  CT-PACOTES              PIC 9(07) COMP VALUE ZERO.
000710     05  CT-NEC-DIMENSAO         PIC 9(07) COMP VALUE ZERO.
000720     05  CT-COMPRAS-OK           PIC 9(07) COMP VALUE ZERO.
000730     05  CT-COMPRAS-ERRO         PIC 9(07) COMP VALUE ZERO.
000740     05  CT-FUL-ATUALIZADOS      PIC 9(07) COMP VALUE ZERO.
000750     05  CT-FUL-ERROS            PIC 9(07) COMP VALUE ZERO.
000760     05  CT-POSTAGEM-TOTAL       PIC S9(07)V99 VALUE ZERO.
000770
000780*----------------------------------------------------------------*
000790* Sender (from-address) configuration - constants for the run
000800*----------------------------------------------------------------*
000810 01  W-ENDERECO-REMETENTE.
000820     05  FROM-NOME               PIC X(30)
000830         VALUE "TABLETOP CARD OUTLET".
000840     05  FROM-EMPRESA            PIC X(30)
000850         VALUE "TABLETOP CARD OUTLET LLC".
000860     05  FROM-ENDERECO1          PIC X(35)
000870         VALUE "2117 COMMERCE PARK DR".
000880     05  FROM-ENDERECO2          PIC X(35) VALUE SPACES.
000890     05  FROM-CIDADE             PIC X(25) VALUE "COLUMBUS".
000900     05  FROM-ESTADO             PIC X(02) VALUE "OH".
000910     05  FROM-CEP                PIC X(10) VALUE "43228".
000920     05  FROM-PAIS               PIC X(02) VALUE "US".
000930
000940*----------------------------------------------------------------*
000950* Package-trigger amounts - ManaPool shipping price equal to one
000960* of these (to the cent) pre-flags the order as a package.
000970*----------------------------------------------------------------*
000980 01  W-TABELA-GATILHOS.
000990     05  W-QTD-GATILHOS          PIC 9(02) COMP VALUE 3.
001000     05  W-GATILHOS-DEFAULT.
001010         10  FILLER              PIC 9(03)V99 VALUE 000.00.
001020         10  FILLER              PIC 9(03)V99 VALUE 004.99.
001030         10  FILLER              PIC 9(03)V99 VALUE 009.99.
001040         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001050         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001060         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001070         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001080         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001090         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001100         10  FILLER              PIC 9(03)V99 VALUE ZERO.
001110     05  W-GATILHO REDEFINES W-GATILHOS-DEFAULT
001120                                 OCCURS 10 TIMES PIC 9(03)V99.
001130
001140*----------------------------------------------------------------*
001150* Fixed service/carrier constants
001160*----------------------------------------------------------------*
001170 01  W-CONSTANTES-SERVICO.
001180     05  CONST-CARRIER-PADRAO    PIC X(10) VALUE "USPS".
001190     05  CONST-SERVICO-CARTA     PIC X(15) VALUE "FIRST".
001200     05  CONST-SERVICO-PACOTE    PIC X(15) VALUE
001210         "GROUNDADVANTAGE".
001220     05  CONST-FORMATO-ETIQUETA  PIC X(03) VALUE "PNG".
001230     05  CONST-URL-TRACKING      PIC X(15) VALUE "HTTPS://TRACK/".
