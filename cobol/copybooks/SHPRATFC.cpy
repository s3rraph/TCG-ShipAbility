000010*================================================================*
000020*    MODULE......: Shipping Batch Conversion
000030*    AUTHOR......: R. Okafor
000040*    DATE........: 06/12/1987
000050*    PURPOSE.....: FILE-CONTROL fragment for the carrier-rate
000060*                  quote file read by SHP022P.  Arrives already
000070*                  sorted by shipment sequence number.
000080*----------------------------------------------------------------*
000090*    CHANGE LOG
000100*    06/12/87 RO  TKT-1050  ORIGINAL.
000110*================================================================*
000120 SELECT RATES-IN         ASSIGN TO "RATESIN"
000130     ORGANIZATION       IS LINE SEQUENTIAL
000140     FILE STATUS        IS WS-RESULTADO-ACESSO.
