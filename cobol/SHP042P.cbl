000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP042P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 06/12/1987.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP042P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 06/12/1987
000150*    OBJETIVO ...: MP-CONVERSION.  Reads MP-ORDERS, re-checks the
000160*                  header line against FORMAT-DETECTION, SORTs the
000170*                  data rows DESCENDING by seller label number (the
000180*                  ManaPool platform order), then converts each row
000190*                  to SHP-REG-EMBARQUE, CALLs SHP030P for the
000200*                  parcel rule and service, and writes SHIPMENT-
000210*                  WORK.
000220*----------------------------------------------------------------*
000230*    CHANGE LOG
000240*    06/12/87 RO  TKT-1050  ORIGINAL - PLATFORM ORDER ONLY.
000250*    04/05/90 RO  TKT-1204  ADDED THE DESCENDING SORT ON SELLER
000260*                           LABEL NUMBER - MANAPOOL CHANGED THEIR
000270*                           OWN EXPORT TO PLATFORM-NATIVE ORDER AND
000280*                           WE HAVE TO UNDO IT.
000290*    30/11/98 RO  TKT-1950  Y2K REVIEW - NO DATE FIELDS HANDLED BY
000300*                           THIS PROGRAM, NO CHANGE REQUIRED.
000310*    09/03/05 JT  TKT-2602  PACKAGE-TRIGGER TABLE MOVED TO SHP000W
000320*                           (SHARED WITH SHP041P).
000330*================================================================*
000340       ENVIRONMENT                 DIVISION.
000350*================================================================*
000360       CONFIGURATION               SECTION.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM.
000390       INPUT-OUTPUT                SECTION.
000400       FILE-CONTROL.
000410           COPY ".\copybooks\SHPORDFC".
000420           COPY ".\copybooks\SHPSHPFC".
000430
000440           SELECT ARQ-SORT-MP ASSIGN TO "MPSORT.TMP"
000450               FILE STATUS     IS WS-RESULTADO-ACESSO.
000460*================================================================*
000470       DATA                        DIVISION.
000480*================================================================*
000490       FILE                        SECTION.
000500           COPY ".\copybooks\SHPORDFD".
000510           COPY ".\copybooks\SHPSHPFD".
000520*
000530* Registro de trabalho do SORT - mesma largura do MP-ORDER-REC,
000540* chave de ordenacao e o numero de etiqueta do vendedor.
000550       SD  ARQ-SORT-MP.
000560       01  REG-SORT-MP.
000570           05  SORT-MP-ORDER-ID    PIC X(15).
000580           05  SORT-MP-SELLER-LBL  PIC 9(05).
000590           05  SORT-MP-SHIP-NAME   PIC X(30).
000600           05  SORT-MP-SHIP-LINE1  PIC X(35).
000610           05  SORT-MP-SHIP-LINE2  PIC X(35).
000620           05  SORT-MP-SHIP-CITY   PIC X(25).
000630           05  SORT-MP-SHIP-STATE  PIC X(02).
000640           05  SORT-MP-SHIP-ZIP    PIC X(10).
000650           05  SORT-MP-SHIP-CTRY   PIC X(02).
000660           05  SORT-MP-ITEM-COUNT  PIC 9(05).
000670           05  SORT-MP-SHIP-PRICE  PIC 9(03)V99.
000680           05  FILLER              PIC X(63).
000690*----------------------------------------------------------------*
000700       WORKING-STORAGE             SECTION.
000710*
000720* Campos de uso comum
000730       COPY ".\copybooks\SHP000W".
000740*
000750* Campos de FORMAT-DETECTION
000760       COPY ".\copybooks\SHPHDRW".
000770*
000780       01  W-SEQ-EMBARQUE          PIC 9(05) COMP VALUE ZERO.
000790*
000800       01  W-IDX-GATILHO           PIC 9(02) COMP VALUE ZERO.
000810       01  W-GATILHO-ACHADO        PIC X(01) VALUE "N".
000820           88  GATILHO-FOI-ACHADO         VALUE "Y".
000830*
000840* Parameter passed by reference to SHP030P (LK-REGRA-PARAM's
000850* layout, this program's own copy of it - see SHP030L).
000860       01  W-PARM-REGRA.
000870           05  WPR-PREFLAG-PACOTE  PIC X(01).
000880           05  WPR-ITEM-COUNT      PIC 9(05).
000890           05  WPR-PARCEL-TYPE     PIC X(01).
000900           05  WPR-PREDEF-PACKAGE  PIC X(10).
000910           05  WPR-PARCEL-LENGTH   PIC 9(03)V9.
000920           05  WPR-PARCEL-WIDTH    PIC 9(03)V9.
000930           05  WPR-PARCEL-HEIGHT   PIC 9(03)V9.
000940           05  WPR-PARCEL-WEIGHT   PIC 9(03)V9.
000950           05  WPR-MACHINABLE      PIC X(01).
000960           05  WPR-SERVICE         PIC X(15).
000970*----------------------------------------------------------------*
000980       LINKAGE                     SECTION.
000990*----------------------------------------------------------------*
001000       COPY ".\copybooks\SHP000L".
001010*================================================================*
001020       PROCEDURE                   DIVISION USING LK-RUN-CONTROL.
001030*================================================================*
001040*----------------------------------------------------------------*
001050*    ROTINA PRINCIPAL DO PROGRAMA.
001060*----------------------------------------------------------------*
001070       0000-INICIO                 SECTION.
001080*----------------------------------------------------------------*
001090
001100           PERFORM 0100-PROCESSAR
001110
001120           GOBACK.
001130*----------------------------------------------------------------*
001140       0000-99-FIM.
001150           EXIT.
001160*----------------------------------------------------------------*
001170
001180*----------------------------------------------------------------*
001190*    0100-PROCESSAR - RE-CHECKS THE HEADER LINE, THEN SORTS AND
001200*    CONVERTS THE DATA ROWS IF THE HEADER STILL SCORES MANAPOOL.
001210*----------------------------------------------------------------*
001220       0100-PROCESSAR.
001230
001240           MOVE ZERO TO CT-LIDOS
001250           MOVE ZERO TO CT-CARTAS
001260           MOVE ZERO TO CT-PACOTES
001270           MOVE ZERO TO W-SEQ-EMBARQUE
001280           MOVE "N"  TO W-FIM
001290           PERFORM 7200-ABRIR-MP-ORDERS
001300           IF W-FIM = "Y"
001310               MOVE "N" TO LK-EXPORTAVEL
001320           ELSE
001330               PERFORM 1100-LER-CABECALHO
001340               PERFORM 7220-FECHAR-MP-ORDERS
001350               IF DETECTOU-MP
001360                   PERFORM 7300-ABRIR-SHIPMENT-WORK-SAIDA
001370                   SORT ARQ-SORT-MP ON DESCENDING KEY
001380                       SORT-MP-SELLER-LBL
001390                       INPUT PROCEDURE  IS 2000-INPUT-SORT
001400                       OUTPUT PROCEDURE IS 2500-OUTPUT-SORT
001410                   PERFORM 7320-FECHAR-SHIPMENT-WORK
001420               ELSE
001430                   MOVE "N" TO LK-EXPORTAVEL
001440                   DISPLAY "SHP042P - HEADER DOES NOT MATCH "
001450                       "MANAPOOL LAYOUT - RUN REJECTED."
001460               END-IF
001470           END-IF
001480           MOVE CT-LIDOS      TO LK-LIDOS
001490           MOVE CT-CARTAS     TO LK-CARTAS
001500           MOVE CT-PACOTES    TO LK-PACOTES.
001510       0100-99-FIM.
001520           EXIT.
001530
001540*----------------------------------------------------------------*
001550*    1100-LER-CABECALHO - READS ROW ONE DIRECTLY (NOT THROUGH
001560*    7210, WHICH COUNTS CT-LIDOS) SO THE HEADER LINE NEVER SHOWS
001570*    UP AS A CONVERTED ORDER.
001580*----------------------------------------------------------------*
001590       1100-LER-CABECALHO.
001600
001610           READ MP-ORDERS
001620               AT END
001630                   MOVE "Y" TO W-FIM
001640           END-READ
001650           IF W-FIM NOT = "Y"
001660               MOVE MP-CABECALHO TO WS-HEADER-LINHA
001670               PERFORM 6000-DETECTAR-FORMATO
001680           ELSE
001690               MOVE "U" TO WS-FORMATO-DETECTADO
001700           END-IF.
001710       1100-99-FIM.
001720           EXIT.
001730
001740*----------------------------------------------------------------*
001750*    2000-INPUT-SORT - RE-OPENS MP-ORDERS, SKIPS THE HEADER LINE
001760*    A SECOND TIME (UNCOUNTED), THEN RELEASES EVERY DATA ROW TO
001770*    THE SORT WORK FILE.
001780*----------------------------------------------------------------*
001790       2000-INPUT-SORT             SECTION.
001800
001810           MOVE "N" TO W-FIM
001820           PERFORM 7200-ABRIR-MP-ORDERS
001830           READ MP-ORDERS
001840               AT END
001850                   MOVE "Y" TO W-FIM
001860           END-READ
001870           IF W-FIM NOT = "Y"
001880               PERFORM 7210-LER-MP-ORDERS
001890               PERFORM 2010-LIBERAR-UMA-LINHA
001900                   UNTIL W-FIM = "Y"
001910           END-IF
001920           PERFORM 7220-FECHAR-MP-ORDERS.
001930       2000-99-FIM.
001940           EXIT.
001950
001960       2010-LIBERAR-UMA-LINHA.
001970           RELEASE REG-SORT-MP FROM MP-ORDER-REC
001980           PERFORM 7210-LER-MP-ORDERS.
001990       2010-99-FIM.
002000           EXIT.
002010
002020*----------------------------------------------------------------*
002030*    2500-OUTPUT-SORT - PULLS THE SORTED ROWS BACK OFF, DESCENDING
002040*    BY SELLER LABEL NUMBER, AND CONVERTS EACH ONE.
002050*----------------------------------------------------------------*
002060       2500-OUTPUT-SORT            SECTION.
002070
002080           MOVE "N" TO W-FIM
002090           RETURN ARQ-SORT-MP
002100               AT END
002110                   MOVE "Y" TO W-FIM
002120           END-RETURN
002130           PERFORM 2600-CONVERTER-LINHA
002140               UNTIL W-FIM = "Y".
002150       2500-99-FIM.
002160           EXIT.
002170
002180*----------------------------------------------------------------*
002190*    2600-CONVERTER-LINHA - MP-CONVERSION PER SPEC: SHIPPING NAME
002200*    AS-IS, ADDRESS COPY, BLANK COUNTRY DEFAULTS TO US, STATE AND
002210*    COUNTRY UPPERCASED, ORDER ID AND SELLER LABEL CARRIED FORWARD,
002220*    PRICE-TRIGGER PACKAGE PRE-FLAG.
002230*----------------------------------------------------------------*
002240       2600-CONVERTER-LINHA.
002250
002260           ADD 1 TO W-SEQ-EMBARQUE
002270           MOVE SPACES           TO SHP-REG-EMBARQUE
002280           MOVE W-SEQ-EMBARQUE   TO SHP-SEQ-NO
002290           MOVE SORT-MP-SHIP-NAME TO SHP-TO-NAME
002300           MOVE SORT-MP-SHIP-LINE1 TO SHP-TO-STREET1
002310           MOVE SORT-MP-SHIP-LINE2 TO SHP-TO-STREET2
002320           MOVE SORT-MP-SHIP-CITY  TO SHP-TO-CITY
002330           MOVE SORT-MP-SHIP-STATE TO SHP-TO-STATE
002340           INSPECT SHP-TO-STATE
002350               CONVERTING "abcdefghijklmnopqrstuvwxyz"
002360                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002370           MOVE SORT-MP-SHIP-ZIP  TO SHP-TO-ZIP
002380           PERFORM 2620-AJUSTAR-PAIS
002390           MOVE SORT-MP-ITEM-COUNT TO SHP-ITEM-COUNT
002400           MOVE SORT-MP-ORDER-ID   TO SHP-MP-ORDER-ID
002410           MOVE SORT-MP-SELLER-LBL TO SHP-MP-SELLER-LABEL
002420           PERFORM 2630-CARREGAR-REMETENTE
002430           PERFORM 2640-VERIFICAR-GATILHO
002440           PERFORM 2700-CHAMAR-REGRA
002450           IF PACOTE-CAIXA
002460               ADD 1 TO CT-PACOTES
002470           ELSE
002480               ADD 1 TO CT-CARTAS
002490           END-IF
002500           PERFORM 7310-GRAVAR-SHIPMENT-WORK
002510           RETURN ARQ-SORT-MP
002520               AT END
002530                   MOVE "Y" TO W-FIM
002540           END-RETURN.
002550       2600-99-FIM.
002560           EXIT.
002570
002580*----------------------------------------------------------------*
002590*    2620-AJUSTAR-PAIS - BLANK COUNTRY DEFAULTS TO US, OTHERWISE
002600*    UPPERCASED AS-IS.
002610*----------------------------------------------------------------*
002620       2620-AJUSTAR-PAIS.
002630
002640           IF SORT-MP-SHIP-CTRY = SPACES
002650               MOVE "US" TO SHP-TO-COUNTRY
002660           ELSE
002670               MOVE SORT-MP-SHIP-CTRY TO SHP-TO-COUNTRY
002680               INSPECT SHP-TO-COUNTRY
002690                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
002700                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002710           END-IF.
002720       2620-99-FIM.
002730           EXIT.
002740
002750*----------------------------------------------------------------*
002760*    2630-CARREGAR-REMETENTE - SENDER ADDRESS AND CARRIER COME
002770*    FROM SHOP CONFIGURATION, NOT FROM THE ORDER ROW.
002780*----------------------------------------------------------------*
002790       2630-CARREGAR-REMETENTE.
002800
002810           MOVE FROM-EMPRESA      TO SHP-FROM-NAME
002820           MOVE FROM-ENDERECO1    TO SHP-FROM-STREET1
002830           MOVE FROM-ENDERECO2    TO SHP-FROM-STREET2
002840           MOVE FROM-CIDADE       TO SHP-FROM-CITY
002850           MOVE FROM-ESTADO       TO SHP-FROM-STATE
002860           MOVE FROM-CEP          TO SHP-FROM-ZIP
002870           MOVE FROM-PAIS         TO SHP-FROM-COUNTRY
002880           MOVE CONST-CARRIER-PADRAO   TO SHP-CARRIER
002890           MOVE CONST-FORMATO-ETIQUETA TO SHP-LABEL-FORMAT.
002900       2630-99-FIM.
002910           EXIT.
002920
002930*----------------------------------------------------------------*
002940*    2640-VERIFICAR-GATILHO - A SHIPPING PRICE THAT MATCHES ONE OF
002950*    THE CONFIGURED TRIGGER AMOUNTS (TO THE CENT) PRE-FLAGS A
002960*    PACKAGE INSTEAD OF A LETTER.
002970*----------------------------------------------------------------*
002980       2640-VERIFICAR-GATILHO.
002990
003000           MOVE "N" TO W-GATILHO-ACHADO
003010           MOVE 1   TO W-IDX-GATILHO
003020           PERFORM 2641-TESTAR-UM-GATILHO
003030               UNTIL W-IDX-GATILHO > W-QTD-GATILHOS
003040                  OR GATILHO-FOI-ACHADO
003050           IF GATILHO-FOI-ACHADO
003060               MOVE "Y" TO WPR-PREFLAG-PACOTE
003070           ELSE
003080               MOVE "N" TO WPR-PREFLAG-PACOTE
003090           END-IF.
003100       2640-99-FIM.
003110           EXIT.
003120
003130       2641-TESTAR-UM-GATILHO.
003140           IF SORT-MP-SHIP-PRICE = W-GATILHO(W-IDX-GATILHO)
003150               MOVE "Y" TO W-GATILHO-ACHADO
003160           ELSE
003170               ADD 1 TO W-IDX-GATILHO
003180           END-IF.
003190       2641-99-FIM.
003200           EXIT.
003210
003220*----------------------------------------------------------------*
003230*    2700-CHAMAR-REGRA - LOADS W-PARM-REGRA, CALLS SHP030P, AND
003240*    POSTS THE RETURNED PARCEL/SERVICE FIELDS BACK TO THE ROW.
003250*----------------------------------------------------------------*
003260       2700-CHAMAR-REGRA.
003270
003280           MOVE SHP-ITEM-COUNT        TO WPR-ITEM-COUNT
003290           CALL W-PROG-REGRA USING W-PARM-REGRA
003300           MOVE WPR-PARCEL-TYPE       TO SHP-PARCEL-TYPE
003310           MOVE WPR-PREDEF-PACKAGE    TO SHP-PREDEF-PACKAGE
003320           MOVE WPR-PARCEL-LENGTH     TO SHP-PARCEL-LENGTH
003330           MOVE WPR-PARCEL-WIDTH      TO SHP-PARCEL-WIDTH
003340           MOVE WPR-PARCEL-HEIGHT     TO SHP-PARCEL-HEIGHT
003350           MOVE WPR-PARCEL-WEIGHT     TO SHP-PARCEL-WEIGHT
003360           MOVE WPR-MACHINABLE        TO SHP-MACHINABLE
003370           MOVE WPR-SERVICE           TO SHP-SERVICE
003380           MOVE "N"                   TO SHP-NEEDS-DIMS.
003390       2700-99-FIM.
003400           EXIT.
003410
003420       COPY ".\copybooks\SHPORDR".
003430       COPY ".\copybooks\SHPSHPR".
003440       COPY ".\copybooks\SHPHDRR".
