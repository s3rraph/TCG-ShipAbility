000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP012P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 06/12/1987.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP012P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 06/12/1987
000150*    OBJETIVO ...: End-of-run control report.  Reads the finished
000160*                  SHIPMENT-OUT batch and echoes the purchase log,
000170*                  reads FULFILL-OUT back and echoes the ManaPool
000180*                  fulfillment section, then prints the control
000190*                  totals carried up in LK-RUN-CONTROL.
000200*----------------------------------------------------------------*
000210*    CHANGE LOG
000220*    06/12/87 RO  TKT-1050  ORIGINAL - TOTALS PAGE ONLY.
000230*    19/04/91 RO  TKT-1289  ADDED SORT MODE TO THE HEADING LINE.
000240*    14/08/03 JT  TKT-2477  ADDED THE PURCHASE-LOG AND FULFILLMENT
000250*                           SECTIONS NOW THAT SHP022P POSTS THE
000260*                           RATE RESULT BACK ONTO SHIPMENT-OUT.
000270*    30/11/98 RO  TKT-1950  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON
000280*                           THIS REPORT, NO CHANGE REQUIRED.
000290*================================================================*
000300       ENVIRONMENT                 DIVISION.
000310*================================================================*
000320       CONFIGURATION               SECTION.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT                SECTION.
000360       FILE-CONTROL.
000370           COPY ".\copybooks\SHPSHPFC".
000380           COPY ".\copybooks\SHPFULFC".
000390           COPY ".\copybooks\SHPRPTFC".
000400*================================================================*
000410       DATA                        DIVISION.
000420*================================================================*
000430       FILE                        SECTION.
000440           COPY ".\copybooks\SHPSHPFD".
000450           COPY ".\copybooks\SHPFULFD".
000460           COPY ".\copybooks\SHPRPTFD".
000470*----------------------------------------------------------------*
000480       WORKING-STORAGE             SECTION.
000490*
000500* Campos de uso comum
000510       COPY ".\copybooks\SHP000W".
000520*
000530       01  W-CONTADORES-RELATORIO.
000540           05  CT-FUL-ATUALIZADOS-R    PIC 9(07) COMP VALUE ZERO.
000550           05  CT-FUL-ERROS-R          PIC 9(07) COMP VALUE ZERO.
000560*
000570* Cabecalho do relatorio - 132 bytes, one 01 per print line, moved
000580* whole into REG-RUN-REPORT before 7710-GRAVAR-LINHA-RELATORIO.
000590       01  W-CAB-01.
000600           05  FILLER              PIC X(15)
000610               VALUE "SHP012P - RUN".
000620           05  FILLER              PIC X(15)
000630               VALUE " CONTROL REPORT".
000640           05  FILLER              PIC X(90) VALUE SPACES.
000650           05  FILLER              PIC X(08) VALUE "PAGE : ".
000660           05  W-CAB-01-PAGINA     PIC ZZZ9.
000670       01  W-CAB-02.
000680           05  FILLER              PIC X(08) VALUE "FORMAT: ".
000690           05  W-CAB-02-FORMATO    PIC X(01).
000700           05  FILLER              PIC X(05) VALUE SPACES.
000710           05  FILLER              PIC X(11) VALUE "SORT MODE: ".
000720           05  W-CAB-02-ORDEM      PIC X(01).
000730           05  FILLER              PIC X(05) VALUE SPACES.
000740           05  FILLER              PIC X(09) VALUE "CARRIER: ".
000750           05  W-CAB-02-CARRIER    PIC X(10).
000760           05  FILLER              PIC X(09) VALUE "SERVICE: ".
000770           05  W-CAB-02-SERVICO    PIC X(15).
000780           05  FILLER              PIC X(58) VALUE SPACES.
000790*
000800* Cabecalho da secao de compras (purchase log)
000810       01  W-CAB-COMPRAS.
000820           05  FILLER              PIC X(06) VALUE "  SEQ ".
000830           05  FILLER              PIC X(04) VALUE " T ".
000840           05  FILLER              PIC X(31) VALUE "RECIPIENT".
000850           05  FILLER              PIC X(17) VALUE "SERVICE".
000860           05  FILLER              PIC X(12) VALUE "CARRIER".
000870           05  FILLER              PIC X(09) VALUE "AMOUNT".
000880           05  FILLER              PIC X(20) VALUE "TRACKING NUMBER".
000890           05  FILLER              PIC X(33) VALUE SPACES.
000900       01  W-DET-COMPRAS.
000910           05  W-DC-SEQ            PIC ZZZZ9.
000920           05  FILLER              PIC X(01) VALUE SPACES.
000930           05  W-DC-TIPO           PIC X(01).
000940           05  FILLER              PIC X(02) VALUE SPACES.
000950           05  W-DC-NOME           PIC X(30).
000960           05  FILLER              PIC X(01) VALUE SPACES.
000970           05  W-DC-SERVICO        PIC X(15).
000980           05  FILLER              PIC X(02) VALUE SPACES.
000990           05  W-DC-CARRIER        PIC X(10).
001000           05  FILLER              PIC X(02) VALUE SPACES.
001010           05  W-DC-VALOR          PIC ZZ9.99.
001020           05  FILLER              PIC X(02) VALUE SPACES.
001030           05  W-DC-RASTREIO       PIC X(20).
001040           05  FILLER              PIC X(35) VALUE SPACES.
001050*
001060* Cabecalho da secao de fulfillment
001070       01  W-CAB-FULFILL.
001080           05  FILLER              PIC X(15) VALUE "SELLER LABEL".
001090           05  FILLER              PIC X(31) VALUE "CUSTOMER".
001100           05  FILLER              PIC X(12) VALUE "CARRIER".
001110           05  FILLER              PIC X(22) VALUE "TRACKING NUMBER".
001120           05  FILLER              PIC X(10) VALUE "STATUS".
001130           05  FILLER              PIC X(42) VALUE SPACES.
001140       01  W-DET-FULFILL.
001150           05  W-DF-LABEL          PIC ZZZZ9.
001160           05  FILLER              PIC X(10) VALUE SPACES.
001170           05  W-DF-NOME           PIC X(30).
001180           05  FILLER              PIC X(01) VALUE SPACES.
001190           05  W-DF-CARRIER        PIC X(10).
001200           05  FILLER              PIC X(02) VALUE SPACES.
001210           05  W-DF-RASTREIO       PIC X(20).
001220           05  FILLER              PIC X(02) VALUE SPACES.
001230           05  W-DF-STATUS         PIC X(10).
001240           05  FILLER              PIC X(42) VALUE SPACES.
001250       01  W-ROD-FULFILL.
001260           05  FILLER              PIC X(10) VALUE "UPDATED ".
001270           05  W-RF-ATUALIZADOS    PIC ZZZZ9.
001280           05  FILLER              PIC X(10) VALUE " ORDER(S)".
001290           05  FILLER              PIC X(107) VALUE SPACES.
001300*
001310* Secao de totais de controle
001320       01  W-ROD-01.
001330           05  FILLER              PIC X(30)
001340               VALUE "SHIPMENTS READ.............: ".
001350           05  W-R01-LIDOS         PIC ZZZZZZ9.
001360           05  FILLER              PIC X(95) VALUE SPACES.
001370       01  W-ROD-02.
001380           05  FILLER              PIC X(30)
001390               VALUE "LETTERS....................: ".
001400           05  W-R02-CARTAS        PIC ZZZZZZ9.
001410           05  FILLER              PIC X(95) VALUE SPACES.
001420       01  W-ROD-03.
001430           05  FILLER              PIC X(30)
001440               VALUE "PACKAGES...................: ".
001450           05  W-R03-PACOTES       PIC ZZZZZZ9.
001460           05  FILLER              PIC X(95) VALUE SPACES.
001470       01  W-ROD-04.
001480           05  FILLER              PIC X(30)
001490               VALUE "ROWS NEEDING DIMENSIONS....: ".
001500           05  W-R04-NEC-DIM       PIC ZZZZZZ9.
001510           05  FILLER              PIC X(95) VALUE SPACES.
001520       01  W-ROD-05.
001530           05  FILLER              PIC X(30)
001540               VALUE "SHIPMENTS PURCHASED........: ".
001550           05  W-R05-COMPRAS-OK    PIC ZZZZZZ9.
001560           05  FILLER              PIC X(95) VALUE SPACES.
001570       01  W-ROD-06.
001580           05  FILLER              PIC X(30)
001590               VALUE "PURCHASE ERRORS............: ".
001600           05  W-R06-COMPRAS-ERRO  PIC ZZZZZZ9.
001610           05  FILLER              PIC X(95) VALUE SPACES.
001620       01  W-ROD-07.
001630           05  FILLER              PIC X(30)
001640               VALUE "TOTAL POSTAGE..............: ".
001650           05  W-R07-POSTAGEM      PIC ZZ,ZZ9.99.
001660           05  FILLER              PIC X(93) VALUE SPACES.
001670       01  W-ROD-08.
001680           05  FILLER              PIC X(30)
001690               VALUE "FULFILLMENT RECORDS UPDATED: ".
001700           05  W-R08-FUL-ATU       PIC ZZZZZZ9.
001710           05  FILLER              PIC X(95) VALUE SPACES.
001720       01  W-ROD-09.
001730           05  FILLER              PIC X(30)
001740               VALUE "FULFILLMENT ERRORS.........: ".
001750           05  W-R09-FUL-ERRO      PIC ZZZZZZ9.
001760           05  FILLER              PIC X(95) VALUE SPACES.
001770       01  W-LINHA-BRANCO          PIC X(132) VALUE SPACES.
001780*----------------------------------------------------------------*
001790       LINKAGE                     SECTION.
001800*----------------------------------------------------------------*
001810       COPY ".\copybooks\SHP000L".
001820*================================================================*
001830       PROCEDURE                   DIVISION USING LK-RUN-CONTROL.
001840*================================================================*
001850*----------------------------------------------------------------*
001860*    ROTINA PRINCIPAL DO PROGRAMA.
001870*----------------------------------------------------------------*
001880       0000-INICIO                 SECTION.
001890*----------------------------------------------------------------*
001900
001910           PERFORM 0100-PROCESSAR
001920
001930           GOBACK.
001940*----------------------------------------------------------------*
001950       0000-99-FIM.
001960           EXIT.
001970*----------------------------------------------------------------*
001980
001990*----------------------------------------------------------------*
002000*    0100-PROCESSAR - OPENS THE REPORT, PRINTS EACH SECTION IN
002010*    TURN, CLOSES.
002020*----------------------------------------------------------------*
002030       0100-PROCESSAR.
002040
002050           PERFORM 7700-ABRIR-RUN-REPORT
002060           IF W-FIM NOT = "Y"
002070               PERFORM 1000-IMPRIMIR-CABECALHO
002080               PERFORM 2000-IMPRIMIR-COMPRAS
002090               PERFORM 3000-IMPRIMIR-FULFILL
002100               PERFORM 4000-IMPRIMIR-TOTAIS
002110               PERFORM 7720-FECHAR-RUN-REPORT
002120           END-IF.
002130       0100-99-FIM.
002140           EXIT.
002150
002160*----------------------------------------------------------------*
002170*    1000-IMPRIMIR-CABECALHO - RUN PARAMETERS BANNER.
002180*----------------------------------------------------------------*
002190       1000-IMPRIMIR-CABECALHO.
002200
002210           MOVE 1 TO W-CAB-01-PAGINA
002220           MOVE LK-FORMATO-LOTE     TO W-CAB-02-FORMATO
002230           MOVE LK-MODO-ORDEM       TO W-CAB-02-ORDEM
002240           MOVE LK-CARRIER-DESEJADO TO W-CAB-02-CARRIER
002250           MOVE LK-SERVICO-DESEJADO TO W-CAB-02-SERVICO
002260           MOVE W-CAB-01 TO REG-RUN-REPORT
002270           PERFORM 7710-GRAVAR-LINHA-RELATORIO
002280           MOVE W-CAB-02 TO REG-RUN-REPORT
002290           PERFORM 7710-GRAVAR-LINHA-RELATORIO
002300           MOVE W-LINHA-BRANCO TO REG-RUN-REPORT
002310           PERFORM 7710-GRAVAR-LINHA-RELATORIO.
002320       1000-99-FIM.
002330           EXIT.
002340
002350*----------------------------------------------------------------*
002360*    2000-IMPRIMIR-COMPRAS - THE PURCHASE LOG.  ONE LINE PER
002370*    SHIPMENT, READ STRAIGHT OFF THE ENRICHED SHIPMENT-OUT ROW.
002380*----------------------------------------------------------------*
002390       2000-IMPRIMIR-COMPRAS.
002400
002410           MOVE W-CAB-COMPRAS TO REG-RUN-REPORT
002420           PERFORM 7710-GRAVAR-LINHA-RELATORIO
002430           MOVE "N" TO W-FIM
002440           PERFORM 7430-ABRIR-SHIPMENT-OUT-ENTRADA
002450           IF W-FIM NOT = "Y"
002460               PERFORM 7440-LER-SHIPMENT-OUT
002470               PERFORM 2010-IMPRIMIR-UMA-COMPRA
002480                   UNTIL W-FIM = "Y"
002490               PERFORM 7420-FECHAR-SHIPMENT-OUT
002500           END-IF
002510           MOVE W-LINHA-BRANCO TO REG-RUN-REPORT
002520           PERFORM 7710-GRAVAR-LINHA-RELATORIO.
002530       2000-99-FIM.
002540           EXIT.
002550
002560       2010-IMPRIMIR-UMA-COMPRA.
002570
002580           MOVE SHP-SEQ-NO      TO W-DC-SEQ
002590           MOVE SHP-PARCEL-TYPE TO W-DC-TIPO
002600           MOVE SHP-TO-NAME     TO W-DC-NOME
002610           MOVE SHP-SERVICE     TO W-DC-SERVICO
002620           IF COMPRA-COM-ERRO
002630               MOVE SPACES           TO W-DC-CARRIER
002640               MOVE ZERO             TO W-DC-VALOR
002650               MOVE "** NO RATES **" TO W-DC-RASTREIO
002660           ELSE
002670               MOVE SHP-CARRIER      TO W-DC-CARRIER
002680               MOVE SHP-RATE-AMOUNT  TO W-DC-VALOR
002690               MOVE SHP-TRACKING-NUM TO W-DC-RASTREIO
002700           END-IF
002710           MOVE W-DET-COMPRAS TO REG-RUN-REPORT
002720           PERFORM 7710-GRAVAR-LINHA-RELATORIO
002730           PERFORM 7440-LER-SHIPMENT-OUT.
002740       2010-99-FIM.
002750           EXIT.
002760
002770*----------------------------------------------------------------*
002780*    3000-IMPRIMIR-FULFILL - THE MANAPOOL FULFILLMENT SECTION.
002790*    RECORDS MISSING AN ORDER ID ARE COUNTED AS ERRORS AND SKIPPED
002800*    (BELT-AND-BRACES - SHP022P NEVER WRITES ONE WITHOUT AN ORDER
002810*    ID, BUT THE FILE IS RE-VALIDATED HERE THE WAY THE SHOP DOES
002820*    ON EVERY REPORT PASS).
002830*----------------------------------------------------------------*
002840       3000-IMPRIMIR-FULFILL.
002850
002860           MOVE ZERO TO CT-FUL-ATUALIZADOS-R
002870           MOVE ZERO TO CT-FUL-ERROS-R
002880           MOVE W-CAB-FULFILL TO REG-RUN-REPORT
002890           PERFORM 7710-GRAVAR-LINHA-RELATORIO
002900           MOVE "N" TO W-FIM
002910           PERFORM 7630-ABRIR-FULFILL-OUT-ENTRADA
002920           IF W-FIM NOT = "Y"
002930               PERFORM 7640-LER-FULFILL-OUT
002940               PERFORM 3010-IMPRIMIR-UM-FULFILL
002950                   UNTIL W-FIM = "Y"
002960               PERFORM 7620-FECHAR-FULFILL-OUT
002970           END-IF
002980           MOVE CT-FUL-ATUALIZADOS-R TO W-RF-ATUALIZADOS
002990           MOVE W-ROD-FULFILL TO REG-RUN-REPORT
003000           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003010           MOVE W-LINHA-BRANCO TO REG-RUN-REPORT
003020           PERFORM 7710-GRAVAR-LINHA-RELATORIO.
003030       3000-99-FIM.
003040           EXIT.
003050
003060       3010-IMPRIMIR-UM-FULFILL.
003070
003080           IF FUL-ORDER-ID = SPACES
003090               ADD 1 TO CT-FUL-ERROS-R
003100           ELSE
003110               ADD 1 TO CT-FUL-ATUALIZADOS-R
003120               MOVE FUL-SELLER-LABEL   TO W-DF-LABEL
003130               MOVE FUL-CUSTOMER-NAME  TO W-DF-NOME
003140               MOVE FUL-CARRIER        TO W-DF-CARRIER
003150               MOVE FUL-TRACKING-NUMBER TO W-DF-RASTREIO
003160               MOVE FUL-STATUS         TO W-DF-STATUS
003170               MOVE W-DET-FULFILL TO REG-RUN-REPORT
003180               PERFORM 7710-GRAVAR-LINHA-RELATORIO
003190           END-IF
003200           PERFORM 7640-LER-FULFILL-OUT.
003210       3010-99-FIM.
003220           EXIT.
003230
003240*----------------------------------------------------------------*
003250*    4000-IMPRIMIR-TOTAIS - CONTROL TOTALS CARRIED UP FROM EVERY
003260*    EARLIER STEP IN LK-RUN-CONTROL, PLUS THE FULFILLMENT COUNTS
003270*    JUST TALLIED ABOVE.
003280*----------------------------------------------------------------*
003290       4000-IMPRIMIR-TOTAIS.
003300
003310           MOVE LK-LIDOS          TO W-R01-LIDOS
003320           MOVE LK-CARTAS         TO W-R02-CARTAS
003330           MOVE LK-PACOTES        TO W-R03-PACOTES
003340           MOVE LK-NEC-DIMENSAO   TO W-R04-NEC-DIM
003350           MOVE LK-COMPRAS-OK     TO W-R05-COMPRAS-OK
003360           MOVE LK-COMPRAS-ERRO   TO W-R06-COMPRAS-ERRO
003370           MOVE LK-POSTAGEM-TOTAL TO W-R07-POSTAGEM
003380           MOVE CT-FUL-ATUALIZADOS-R TO W-R08-FUL-ATU
003390           MOVE CT-FUL-ERROS-R       TO W-R09-FUL-ERRO
003400           MOVE CT-FUL-ATUALIZADOS-R TO LK-FUL-ATUALIZADOS
003410           MOVE CT-FUL-ERROS-R       TO LK-FUL-ERROS
003420           MOVE W-ROD-01 TO REG-RUN-REPORT
003430           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003440           MOVE W-ROD-02 TO REG-RUN-REPORT
003450           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003460           MOVE W-ROD-03 TO REG-RUN-REPORT
003470           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003480           MOVE W-ROD-04 TO REG-RUN-REPORT
003490           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003500           MOVE W-ROD-05 TO REG-RUN-REPORT
003510           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003520           MOVE W-ROD-06 TO REG-RUN-REPORT
003530           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003540           MOVE W-ROD-07 TO REG-RUN-REPORT
003550           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003560           MOVE W-ROD-08 TO REG-RUN-REPORT
003570           PERFORM 7710-GRAVAR-LINHA-RELATORIO
003580           MOVE W-ROD-09 TO REG-RUN-REPORT
003590           PERFORM 7710-GRAVAR-LINHA-RELATORIO.
003600       4000-99-FIM.
003610           EXIT.
003620
003630       COPY ".\copybooks\SHPSHPR".
003640       COPY ".\copybooks\SHPFULR".
003650       COPY ".\copybooks\SHPRPTR".
