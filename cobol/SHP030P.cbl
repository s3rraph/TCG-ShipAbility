000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP030P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 12/01/1988.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP030P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 12/01/1988
000150*    OBJETIVO ...: RULE-ENGINE + SERVICE-ASSIGNMENT.  CALLed once
000160*                  per converted shipment row by SHP041P/SHP042P.
000170*                  Looks up the parcel rule table by item count,
000180*                  finishes the parcel fields, and picks the
000190*                  carrier service.  Started life as a three-row
000200*                  lookup taped to the side of a terminal - grew a
000210*                  table and this program to hold it once the rule
000220*                  count outgrew memory.
000230*----------------------------------------------------------------*
000240*    CHANGE LOG
000250*    12/01/88 RO  TKT-1071  ORIGINAL.
000260*    18/02/99 RO  TKT-1961  Y2K REVIEW - NO DATE FIELDS IN THIS
000270*                           PROGRAM, NO CHANGE REQUIRED.
000280*    14/08/03 JT  TKT-2477  CLARIFIED THAT A PRE-FLAGGED PACKAGE
000290*                           SKIPS THE TABLE LOOKUP ENTIRELY - WAS
000300*                           WRONGLY APPLYING THE 9999 ROW'S
000310*                           WEIGHT TO PRE-FLAGGED ROWS.
000320*================================================================*
000330       ENVIRONMENT                 DIVISION.
000340*================================================================*
000350       CONFIGURATION               SECTION.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM.
000380*================================================================*
000390       DATA                        DIVISION.
000400*================================================================*
000410       WORKING-STORAGE             SECTION.
000420*
000430* Campos de uso comum
000440       COPY ".\copybooks\SHP000W".
000450*
000460* Tabela de regras de embalagem (RULE-REC)
000470       COPY ".\copybooks\SHPRULEW".
000480*
000490       01  W-IDX-REGRA             PIC 9(02) COMP VALUE ZERO.
000500       01  W-REGRA-ACHADA          PIC X(01) VALUE "N".
000510           88  REGRA-FOI-ACHADA            VALUE "Y".
000520*
000530* Console trace for the fallthrough case (item count above every
000540* rule threshold) - kept as one alpha field for the DISPLAY.
000550       01  W-TRACE-FALLTHROUGH.
000560           05  TR-PREFIXO          PIC X(20)
000570               VALUE "SHP030P FALLTHROUGH:".
000580           05  TR-QTD-ITENS        PIC 9(05).
000590       01  W-TRACE-FALLTHROUGH-X REDEFINES W-TRACE-FALLTHROUGH
000600                                   PIC X(25).
000610*----------------------------------------------------------------*
000620       LINKAGE                     SECTION.
000630*----------------------------------------------------------------*
000640       COPY ".\copybooks\SHP030L".
000650*================================================================*
000660       PROCEDURE                   DIVISION USING LK-REGRA-PARAM.
000670*================================================================*
000680*----------------------------------------------------------------*
000690*    ROTINA PRINCIPAL DO PROGRAMA.
000700*----------------------------------------------------------------*
000710       0000-INICIO                 SECTION.
000720*----------------------------------------------------------------*
000730
000740           IF LK-PREFLAG-PACOTE = "Y"
000750               PERFORM 1000-VIRAR-PACOTE
000760           ELSE
000770               PERFORM 2000-APLICAR-REGRA
000780           END-IF
000790           PERFORM 2500-ATRIBUIR-SERVICO
000800
000810           GOBACK.
000820*----------------------------------------------------------------*
000830       0000-99-FIM.
000840           EXIT.
000850*----------------------------------------------------------------*
000860
000870*----------------------------------------------------------------*
000880*    1000-VIRAR-PACOTE - THE DETECTION STEP ALREADY PRE-FLAGGED
000890*    THIS ROW AS A PACKAGE (ZERO PRODUCT WEIGHT ON TCG, A TRIGGER
000900*    PRICE ON MANAPOOL).  NO TABLE LOOKUP - JUST CLEAR THE PARCEL
000910*    FIELDS.
000920*----------------------------------------------------------------*
000930       1000-VIRAR-PACOTE.
000940
000950           MOVE "P"    TO LK-PARCEL-TYPE
000960           MOVE SPACES TO LK-PREDEF-PACKAGE
000970           MOVE ZERO   TO LK-PARCEL-LENGTH
000980           MOVE ZERO   TO LK-PARCEL-WIDTH
000990           MOVE ZERO   TO LK-PARCEL-HEIGHT
001000           MOVE ZERO   TO LK-PARCEL-WEIGHT
001010           MOVE SPACE  TO LK-MACHINABLE.
001020       1000-99-FIM.
001030           EXIT.
001040
001050*----------------------------------------------------------------*
001060*    2000-APLICAR-REGRA - SEARCHES WS-REGRA (ASCENDING BY
001070*    RULE-MAX-ITEMS) FOR THE FIRST ROW WHOSE THRESHOLD COVERS THE
001080*    SHIPMENT'S ITEM COUNT.  FALLS THROUGH TO THE LAST ROW WHEN
001090*    THE COUNT EXCEEDS EVERY THRESHOLD.
001100*----------------------------------------------------------------*
001110       2000-APLICAR-REGRA.
001120
001130           MOVE "N" TO W-REGRA-ACHADA
001140           MOVE 1   TO W-IDX-REGRA
001150           PERFORM 2010-TESTAR-UMA-REGRA
001160               UNTIL W-IDX-REGRA > WS-QTD-REGRAS
001170                  OR REGRA-FOI-ACHADA
001180           IF NOT REGRA-FOI-ACHADA
001190               MOVE WS-QTD-REGRAS  TO W-IDX-REGRA
001200               MOVE LK-ITEM-COUNT  TO TR-QTD-ITENS
001210               DISPLAY W-TRACE-FALLTHROUGH-X
001220               PERFORM 2020-APLICAR-LINHA-REGRA
001230           END-IF.
001240       2000-99-FIM.
001250           EXIT.
001260
001270       2010-TESTAR-UMA-REGRA.
001280           IF LK-ITEM-COUNT <= RULE-MAX-ITEMS(W-IDX-REGRA)
001290               MOVE "Y" TO W-REGRA-ACHADA
001300               PERFORM 2020-APLICAR-LINHA-REGRA
001310           ELSE
001320               ADD 1 TO W-IDX-REGRA
001330           END-IF.
001340       2010-99-FIM.
001350           EXIT.
001360
001370       2020-APLICAR-LINHA-REGRA.
001380           IF RULE-PREDEF-PKG(W-IDX-REGRA) = "PACKAGE"
001390               MOVE "P"    TO LK-PARCEL-TYPE
001400               MOVE SPACES TO LK-PREDEF-PACKAGE
001410               MOVE ZERO   TO LK-PARCEL-LENGTH
001420               MOVE ZERO   TO LK-PARCEL-WIDTH
001430               MOVE ZERO   TO LK-PARCEL-HEIGHT
001440               MOVE ZERO   TO LK-PARCEL-WEIGHT
001450               MOVE SPACE  TO LK-MACHINABLE
001460           ELSE
001470               MOVE "L"                       TO LK-PARCEL-TYPE
001480               MOVE RULE-PREDEF-PKG(W-IDX-REGRA)
001490                                               TO LK-PREDEF-PACKAGE
001500               MOVE RULE-WEIGHT-OZ(W-IDX-REGRA)
001510                                               TO LK-PARCEL-WEIGHT
001520               MOVE RULE-MACHINABLE(W-IDX-REGRA)
001530                                               TO LK-MACHINABLE
001540               MOVE ZERO                       TO LK-PARCEL-LENGTH
001550               MOVE ZERO                       TO LK-PARCEL-WIDTH
001560               MOVE ZERO                       TO LK-PARCEL-HEIGHT
001570           END-IF.
001580       2020-99-FIM.
001590           EXIT.
001600
001610*----------------------------------------------------------------*
001620*    2500-ATRIBUIR-SERVICO - LETTERS GET THE CONFIGURED DEFAULT
001630*    SERVICE, PACKAGES ALWAYS GET GROUND ADVANTAGE.
001640*----------------------------------------------------------------*
001650       2500-ATRIBUIR-SERVICO.
001660
001670           IF LK-PARCEL-TYPE = "L"
001680               MOVE CONST-SERVICO-CARTA   TO LK-SERVICE
001690           ELSE
001700               MOVE CONST-SERVICO-PACOTE  TO LK-SERVICE
001710           END-IF.
001720       2500-99-FIM.
001730           EXIT.
