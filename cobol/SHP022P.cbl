000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP022P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 06/12/1987.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP022P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 06/12/1987
000150*    OBJETIVO ...: RATE-SELECTION / PURCHASE.  Loads the rate
000160*                  quotes into a table, then for every SHIPMENT-
000170*                  OUT row picks the quote matching the desired
000180*                  carrier and service (case-insensitive), else
000190*                  the cheapest, posts the purchase back onto the
000200*                  same row, and writes a fulfillment record for
000210*                  every purchased ManaPool-origin shipment.
000220*----------------------------------------------------------------*
000230*    CHANGE LOG
000240*    06/12/87 RO  TKT-1050  ORIGINAL.
000250*    04/05/90 RO  TKT-1204  RATES-IN NOW LOADED INTO A TABLE UP
000260*                           FRONT INSTEAD OF A MATCHING READ PER
000270*                           SHIPMENT - SHIPMENT-OUT MAY NO LONGER
000280*                           BE IN ASCENDING SEQUENCE ORDER ONCE
000290*                           THE A-Z / Z-A SORT MODES SHIPPED.
000300*    14/08/03 JT  TKT-2477  PURCHASE RESULT POSTED BACK INTO THE
000310*                           SHIPMENT-OUT ROW (SHP-DADOS-COMPRA)
000320*                           AND FULFILL-OUT WRITTEN HERE FOR
000330*                           MANAPOOL ORDERS.
000340*    30/11/98 RO  TKT-1950  Y2K REVIEW - NO DATE FIELDS HANDLED
000350*                           BY THIS PROGRAM, NO CHANGE REQUIRED.
000360*================================================================*
000370       ENVIRONMENT                 DIVISION.
000380*================================================================*
000390       CONFIGURATION               SECTION.
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT                SECTION.
000430       FILE-CONTROL.
000440           COPY ".\copybooks\SHPSHPFC".
000450           COPY ".\copybooks\SHPRATFC".
000460           COPY ".\copybooks\SHPFULFC".
000470*================================================================*
000480       DATA                        DIVISION.
000490*================================================================*
000500       FILE                        SECTION.
000510           COPY ".\copybooks\SHPSHPFD".
000520           COPY ".\copybooks\SHPRATFD".
000530           COPY ".\copybooks\SHPFULFD".
000540*----------------------------------------------------------------*
000550       WORKING-STORAGE             SECTION.
000560*
000570* Campos de uso comum
000580       COPY ".\copybooks\SHP000W".
000590*
000600* Rate quotes loaded in-core, one row per RATES-IN record.  300
000610* is the shop's cap on quotes per run - well above anything a
000620* single nightly batch has ever needed.
000630       01  WS-TABELA-RATES.
000640           05  WS-QTD-RATES        PIC 9(03) COMP VALUE ZERO.
000650           05  WS-RATE-LINHA OCCURS 300 TIMES.
000660               10  WR-SHP-SEQ      PIC 9(05).
000670               10  WR-CARRIER      PIC X(10).
000680               10  WR-SERVICE      PIC X(15).
000690               10  WR-AMOUNT       PIC 9(04)V99.
000700               10  WR-TRACKING     PIC X(20).
000710*
000720* Working fields for the per-shipment carrier+service match and
000730* cheapest-fallback scan.
000740       01  W-IDX-RATE              PIC 9(03) COMP VALUE ZERO.
000750       01  W-QTD-ACHADAS           PIC 9(03) COMP VALUE ZERO.
000760       01  W-IDX-EXATA             PIC 9(03) COMP VALUE ZERO.
000770       01  W-IDX-BARATA            PIC 9(03) COMP VALUE ZERO.
000780       01  W-VALOR-BARATA          PIC 9(04)V99 VALUE ZERO.
000790       01  W-CARRIER-DESEJADO-UC   PIC X(10) VALUE SPACES.
000800       01  W-SERVICO-DESEJADO-UC   PIC X(15) VALUE SPACES.
000810       01  W-CARRIER-RATE-UC       PIC X(10) VALUE SPACES.
000820       01  W-SERVICO-RATE-UC       PIC X(15) VALUE SPACES.
000830*----------------------------------------------------------------*
000840       LINKAGE                     SECTION.
000850*----------------------------------------------------------------*
000860       COPY ".\copybooks\SHP000L".
000870*================================================================*
000880       PROCEDURE                   DIVISION USING LK-RUN-CONTROL.
000890*================================================================*
000900*----------------------------------------------------------------*
000910*    ROTINA PRINCIPAL DO PROGRAMA.
000920*----------------------------------------------------------------*
000930       0000-INICIO                 SECTION.
000940*----------------------------------------------------------------*
000950
000960           PERFORM 0100-PROCESSAR
000970
000980           GOBACK.
000990*----------------------------------------------------------------*
001000       0000-99-FIM.
001010           EXIT.
001020*----------------------------------------------------------------*
001030
001040*----------------------------------------------------------------*
001050*    0100-PROCESSAR - LOADS THE RATE TABLE, THEN WALKS SHIPMENT-
001060*    OUT ONE ROW AT A TIME PICKING AND POSTING A RATE.
001070*----------------------------------------------------------------*
001080       0100-PROCESSAR.
001090
001100           MOVE ZERO TO CT-COMPRAS-OK
001110           MOVE ZERO TO CT-COMPRAS-ERRO
001120           MOVE ZERO TO CT-POSTAGEM-TOTAL
001130           MOVE LK-CARRIER-DESEJADO TO W-CARRIER-DESEJADO-UC
001140           INSPECT W-CARRIER-DESEJADO-UC
001150               CONVERTING "abcdefghijklmnopqrstuvwxyz"
001160                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001170           MOVE LK-SERVICO-DESEJADO TO W-SERVICO-DESEJADO-UC
001180           INSPECT W-SERVICO-DESEJADO-UC
001190               CONVERTING "abcdefghijklmnopqrstuvwxyz"
001200                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001210           PERFORM 1000-CARREGAR-RATES
001220           PERFORM 7435-ABRIR-SHIPMENT-OUT-ATUALIZA
001230           IF W-FIM NOT = "Y"
001240               PERFORM 7600-ABRIR-FULFILL-OUT-SAIDA
001250               PERFORM 7440-LER-SHIPMENT-OUT
001260               PERFORM 2000-PROCESSAR-UM-EMBARQUE
001270                   UNTIL W-FIM = "Y"
001280               PERFORM 7620-FECHAR-FULFILL-OUT
001290               PERFORM 7420-FECHAR-SHIPMENT-OUT
001300           END-IF
001310           MOVE CT-COMPRAS-OK    TO LK-COMPRAS-OK
001320           MOVE CT-COMPRAS-ERRO  TO LK-COMPRAS-ERRO
001330           MOVE CT-POSTAGEM-TOTAL TO LK-POSTAGEM-TOTAL.
001340       0100-99-FIM.
001350           EXIT.
001360
001370*----------------------------------------------------------------*
001380*    1000-CARREGAR-RATES - ONE PASS OVER RATES-IN INTO WS-TABELA-
001390*    RATES.  A SEPARATE, EARLIER READ FROM THE SHIPMENT-OUT LOOP
001400*    BELOW SO ONE PROGRAM CAN OWN BOTH FILE POSITIONS AT ONCE.
001410*----------------------------------------------------------------*
001420       1000-CARREGAR-RATES.
001430
001440           MOVE ZERO TO WS-QTD-RATES
001450           MOVE "N"  TO W-FIM
001460           PERFORM 7500-ABRIR-RATES-IN
001470           IF W-FIM NOT = "Y"
001480               PERFORM 7510-LER-RATES-IN
001490               PERFORM 1010-GUARDAR-UMA-RATE
001500                   UNTIL W-FIM = "Y"
001510                      OR WS-QTD-RATES NOT < 300
001520               PERFORM 7520-FECHAR-RATES-IN
001530           END-IF
001540           MOVE "N" TO W-FIM.
001550       1000-99-FIM.
001560           EXIT.
001570
001580       1010-GUARDAR-UMA-RATE.
001590           ADD 1 TO WS-QTD-RATES
001600           MOVE RATE-SHP-SEQ  TO WR-SHP-SEQ(WS-QTD-RATES)
001610           MOVE RATE-CARRIER  TO WR-CARRIER(WS-QTD-RATES)
001620           MOVE RATE-SERVICE  TO WR-SERVICE(WS-QTD-RATES)
001630           MOVE RATE-AMOUNT   TO WR-AMOUNT(WS-QTD-RATES)
001640           MOVE RATE-TRACKING TO WR-TRACKING(WS-QTD-RATES)
001650           PERFORM 7510-LER-RATES-IN.
001660       1010-99-FIM.
001670           EXIT.
001680
001690*----------------------------------------------------------------*
001700*    2000-PROCESSAR-UM-EMBARQUE - READ-MODIFY-REWRITE ON THE SAME
001710*    SHIPMENT-OUT ROW, PLUS THE FULFILLMENT WRITE FOR MANAPOOL
001720*    ORDERS THAT ACTUALLY BOUGHT A LABEL.
001730*----------------------------------------------------------------*
001740       2000-PROCESSAR-UM-EMBARQUE.
001750
001760           MOVE REG-SHIPMENT-OUT TO SHP-REG-EMBARQUE
001770           PERFORM 2100-SELECIONAR-TARIFA
001780           MOVE SHP-REG-EMBARQUE TO REG-SHIPMENT-OUT
001790           PERFORM 7450-REGRAVAR-SHIPMENT-OUT
001800           IF SHP-MP-ORDER-ID NOT = SPACES
001810              AND NOT COMPRA-COM-ERRO
001820               PERFORM 2200-GRAVAR-FULFILL
001830           END-IF
001840           PERFORM 7440-LER-SHIPMENT-OUT.
001850       2000-99-FIM.
001860           EXIT.
001870
001880*----------------------------------------------------------------*
001890*    2100-SELECIONAR-TARIFA - SCANS THE WHOLE RATE TABLE FOR THIS
001900*    SHIPMENT'S SEQUENCE NUMBER, REMEMBERING BOTH THE FIRST EXACT
001910*    CARRIER+SERVICE MATCH AND THE CHEAPEST QUOTE SEEN.
001920*----------------------------------------------------------------*
001930       2100-SELECIONAR-TARIFA.
001940
001950           MOVE ZERO TO W-QTD-ACHADAS
001960           MOVE ZERO TO W-IDX-EXATA
001970           MOVE ZERO TO W-IDX-BARATA
001980           MOVE ZERO TO W-VALOR-BARATA
001990           MOVE 1    TO W-IDX-RATE
002000           PERFORM 2110-EXAMINAR-UMA-TARIFA
002010               UNTIL W-IDX-RATE > WS-QTD-RATES
002020           PERFORM 2120-APLICAR-RESULTADO.
002030       2100-99-FIM.
002040           EXIT.
002050
002060       2110-EXAMINAR-UMA-TARIFA.
002070           IF WR-SHP-SEQ(W-IDX-RATE) = SHP-SEQ-NO
002080               ADD 1 TO W-QTD-ACHADAS
002090               MOVE WR-CARRIER(W-IDX-RATE) TO W-CARRIER-RATE-UC
002100               INSPECT W-CARRIER-RATE-UC
002110                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
002120                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002130               MOVE WR-SERVICE(W-IDX-RATE) TO W-SERVICO-RATE-UC
002140               INSPECT W-SERVICO-RATE-UC
002150                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
002160                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002170               IF W-IDX-EXATA = ZERO
002180                  AND W-CARRIER-RATE-UC = W-CARRIER-DESEJADO-UC
002190                  AND W-SERVICO-RATE-UC = W-SERVICO-DESEJADO-UC
002200                   MOVE W-IDX-RATE TO W-IDX-EXATA
002210               END-IF
002220               IF W-IDX-BARATA = ZERO
002230                   MOVE W-IDX-RATE TO W-IDX-BARATA
002240                   MOVE WR-AMOUNT(W-IDX-RATE) TO W-VALOR-BARATA
002250               ELSE
002260                   IF WR-AMOUNT(W-IDX-RATE) < W-VALOR-BARATA
002270                       MOVE W-IDX-RATE TO W-IDX-BARATA
002280                       MOVE WR-AMOUNT(W-IDX-RATE) TO W-VALOR-BARATA
002290                   END-IF
002300               END-IF
002310           END-IF
002320           ADD 1 TO W-IDX-RATE.
002330       2110-99-FIM.
002340           EXIT.
002350
002360*----------------------------------------------------------------*
002370*    2120-APLICAR-RESULTADO - EXACT MATCH WINS, ELSE THE CHEAPEST
002380*    QUOTE SEEN, ELSE THE ROW ERRORS.
002390*----------------------------------------------------------------*
002400       2120-APLICAR-RESULTADO.
002410
002420           IF W-QTD-ACHADAS = ZERO
002430               MOVE "Y"    TO SHP-COMPRA-ERRO
002440               MOVE ZERO   TO SHP-RATE-AMOUNT
002450               MOVE SPACES TO SHP-TRACKING-NUM
002460               ADD 1 TO CT-COMPRAS-ERRO
002470           ELSE
002480               IF W-IDX-EXATA NOT = ZERO
002490                   MOVE W-IDX-EXATA  TO W-IDX-RATE
002500               ELSE
002510                   MOVE W-IDX-BARATA TO W-IDX-RATE
002520               END-IF
002530               MOVE WR-CARRIER(W-IDX-RATE)  TO SHP-CARRIER
002540               MOVE WR-SERVICE(W-IDX-RATE)  TO SHP-SERVICE
002550               MOVE WR-AMOUNT(W-IDX-RATE)   TO SHP-RATE-AMOUNT
002560               MOVE WR-TRACKING(W-IDX-RATE) TO SHP-TRACKING-NUM
002570               MOVE "N" TO SHP-COMPRA-ERRO
002580               ADD 1 TO CT-COMPRAS-OK
002590               ADD WR-AMOUNT(W-IDX-RATE) TO CT-POSTAGEM-TOTAL
002600           END-IF.
002610       2120-99-FIM.
002620           EXIT.
002630
002640*----------------------------------------------------------------*
002650*    2200-GRAVAR-FULFILL - ONE FULFILLMENT RECORD PER PURCHASED
002660*    MANAPOOL SHIPMENT.  TRACKING URL IS THE CONFIGURED PREFIX
002670*    PLUS THE TRIMMED TRACKING NUMBER.
002680*----------------------------------------------------------------*
002690       2200-GRAVAR-FULFILL.
002700
002710           MOVE SPACES              TO FULFILL-REC
002720           MOVE SHP-MP-ORDER-ID     TO FUL-ORDER-ID
002730           MOVE SHP-MP-SELLER-LABEL TO FUL-SELLER-LABEL
002740           MOVE SHP-TO-NAME         TO FUL-CUSTOMER-NAME
002750           MOVE SHP-CARRIER         TO FUL-CARRIER
002760           MOVE SHP-TRACKING-NUM    TO FUL-TRACKING-NUMBER
002770           STRING CONST-URL-TRACKING DELIMITED BY SPACE
002780                  SHP-TRACKING-NUM   DELIMITED BY SPACE
002790               INTO FUL-TRACKING-URL
002800           MOVE "SHIPPED"           TO FUL-STATUS
002810           PERFORM 7610-GRAVAR-FULFILL-OUT.
002820       2200-99-FIM.
002830           EXIT.
002840
002850       COPY ".\copybooks\SHPSHPR".
002860       COPY ".\copybooks\SHPRATR".
002870       COPY ".\copybooks\SHPFULR".
