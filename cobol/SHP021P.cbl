000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP021P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 06/12/1987.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP021P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 06/12/1987
000150*    OBJETIVO ...: BATCH-SORT + PACKAGE-VALIDATION.  Reads the
000160*                  shipment work file, orders it per the run's
000170*                  sort mode (platform order, or A-Z/Z-A on the
000180*                  recipient name, case-folded), checks every
000190*                  package row for complete dimensions, and
000200*                  writes the validated SHIPMENT-OUT file that
000210*                  SHP022P rates.
000220*----------------------------------------------------------------*
000230*    CHANGE LOG
000240*    06/12/87 RO  TKT-1050  ORIGINAL - PLATFORM ORDER ONLY.
000250*    19/04/91 RO  TKT-1289  ADDED A-Z / Z-A SORT MODES ON
000260*                           RECIPIENT NAME (CASE-FOLDED FIRST).
000270*    30/11/98 RO  TKT-1950  Y2K REVIEW - NO DATE FIELDS HANDLED
000280*                           BY THIS PROGRAM, NO CHANGE REQUIRED.
000290*    14/08/03 JT  TKT-2477  NEEDS-DIMS COUNT NOW BLOCKS THE WHOLE
000300*                           BATCH (LK-EXPORTAVEL), NOT JUST THE
000310*                           OFFENDING ROW - PURCHASING A LABEL
000320*                           WITH ZERO DIMENSIONS WAS REJECTED BY
000330*                           THE CARRIER SIDE ANYWAY.
000340*================================================================*
000350       ENVIRONMENT                 DIVISION.
000360*================================================================*
000370       CONFIGURATION               SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400       INPUT-OUTPUT                SECTION.
000410       FILE-CONTROL.
000420           COPY ".\copybooks\SHPSHPFC".
000430           SELECT ARQ-SORT-SHP     ASSIGN TO "SHPSORT.TMP"
000440               FILE STATUS        IS WS-RESULTADO-ACESSO.
000450*================================================================*
000460       DATA                        DIVISION.
000470*================================================================*
000480       FILE                        SECTION.
000490           COPY ".\copybooks\SHPSHPFD".
000500*
000510* Sort work record - the case-folded name leads so the SORT verb
000520* can key on it directly; the rest of the row rides along whole.
000530       SD  ARQ-SORT-SHP.
000540       01  REG-SORT-SHP.
000550           05  SORT-TO-NAME-UC     PIC X(41).
000560           05  SORT-SHP-DADOS      PIC X(408).
000570*----------------------------------------------------------------*
000580       WORKING-STORAGE             SECTION.
000590*
000600* Campos de uso comum
000610       COPY ".\copybooks\SHP000W".
000620*
000630       01  W-NOME-UC               PIC X(41) VALUE SPACES.
000640       01  W-IDX-DIM               PIC 9(01) COMP VALUE ZERO.
000650       01  W-DIM-RUIM              PIC X(01) VALUE "N".
000660           88  DIMENSAO-RUIM               VALUE "Y".
000670*
000680* Console trace for a row that fails PACKAGE-VALIDATION - kept as
000690* one alpha field for the DISPLAY, same idiom as SHP030P's
000700* fallthrough trace.
000710       01  W-TRACE-VALIDACAO.
000720           05  TRV-PREFIXO         PIC X(19)
000730               VALUE "SHP021P NEEDS DIMS:".
000740           05  TRV-SEQ             PIC 9(05).
000750       01  W-TRACE-VALIDACAO-X REDEFINES W-TRACE-VALIDACAO
000760                                   PIC X(24).
000770*----------------------------------------------------------------*
000780       LINKAGE                     SECTION.
000790*----------------------------------------------------------------*
000800       COPY ".\copybooks\SHP000L".
000810*================================================================*
000820       PROCEDURE                   DIVISION USING LK-RUN-CONTROL.
000830*================================================================*
000840*----------------------------------------------------------------*
000850*    ROTINA PRINCIPAL DO PROGRAMA.
000860*----------------------------------------------------------------*
000870       0000-INICIO                 SECTION.
000880*----------------------------------------------------------------*
000890
000900           PERFORM 0100-PROCESSAR
000910
000920           GOBACK.
000930*----------------------------------------------------------------*
000940       0000-99-FIM.
000950           EXIT.
000960*----------------------------------------------------------------*
000970
000980*----------------------------------------------------------------*
000990*    0100-PROCESSAR - PICKS PLATFORM ORDER OR ONE OF THE TWO SORT
001000*    MODES, THEN POSTS THE VALIDATION COUNT AND EXPORT FLAG BACK
001010*    TO THE RUN CONTROL RECORD.
001020*----------------------------------------------------------------*
001030       0100-PROCESSAR.
001040
001050           MOVE ZERO TO CT-NEC-DIMENSAO
001060           MOVE "S"  TO W-EXPORTAVEL
001070           MOVE "N"  TO W-FIM
001080           IF ORDEM-PLATAFORMA
001090               PERFORM 0200-COPIAR-EM-ORDEM
001100           ELSE
001110               PERFORM 0300-ORDENAR-E-VALIDAR
001120           END-IF
001130           MOVE CT-NEC-DIMENSAO TO LK-NEC-DIMENSAO
001140           MOVE W-EXPORTAVEL    TO LK-EXPORTAVEL.
001150       0100-99-FIM.
001160           EXIT.
001170
001180*----------------------------------------------------------------*
001190*    0200-COPIAR-EM-ORDEM - PLATFORM MODE: THE SHIPMENT WORK FILE
001200*    IS ALREADY IN CONVERTED (FILE) ORDER, SO JUST VALIDATE AND
001210*    COPY IT STRAIGHT ACROSS TO SHIPMENT-OUT.
001220*----------------------------------------------------------------*
001230       0200-COPIAR-EM-ORDEM.
001240
001250           PERFORM 7330-ABRIR-SHIPMENT-WORK-ENTRADA
001260           IF W-FIM = "Y"
001270               MOVE "N" TO W-EXPORTAVEL
001280           ELSE
001290               PERFORM 7400-ABRIR-SHIPMENT-OUT-SAIDA
001300               PERFORM 7340-LER-SHIPMENT-WORK
001310               PERFORM 0210-VALIDAR-E-GRAVAR
001320                   UNTIL W-FIM = "Y"
001330               PERFORM 7420-FECHAR-SHIPMENT-OUT
001340               PERFORM 7320-FECHAR-SHIPMENT-WORK
001350           END-IF.
001360       0200-99-FIM.
001370           EXIT.
001380
001390       0210-VALIDAR-E-GRAVAR.
001400           PERFORM 6200-VALIDAR-PACOTE
001410           MOVE SHP-REG-EMBARQUE TO REG-SHIPMENT-OUT
001420           PERFORM 7410-GRAVAR-SHIPMENT-OUT
001430           PERFORM 7340-LER-SHIPMENT-WORK.
001440       0210-99-FIM.
001450           EXIT.
001460
001470*----------------------------------------------------------------*
001480*    0300-ORDENAR-E-VALIDAR - A-Z / Z-A MODE.  THE SORT KEY
001490*    DIRECTION HAS TO BE A LITERAL ON THE VERB, SO THE TWO MODES
001500*    ARE TWO SEPARATE SORT STATEMENTS SHARING THE SAME INPUT AND
001510*    OUTPUT PROCEDURES.
001520*----------------------------------------------------------------*
001530       0300-ORDENAR-E-VALIDAR.
001540
001550           IF ORDEM-ASCENDENTE
001560               SORT ARQ-SORT-SHP ON
001570                   ASCENDING  KEY SORT-TO-NAME-UC
001580                   INPUT PROCEDURE  IS 2000-INPUT-SORT-SHP
001590                   OUTPUT PROCEDURE IS 2500-OUTPUT-SORT-SHP
001600           ELSE
001610               SORT ARQ-SORT-SHP ON
001620                   DESCENDING KEY SORT-TO-NAME-UC
001630                   INPUT PROCEDURE  IS 2000-INPUT-SORT-SHP
001640                   OUTPUT PROCEDURE IS 2500-OUTPUT-SORT-SHP
001650           END-IF.
001660       0300-99-FIM.
001670           EXIT.
001680
001690*----------------------------------------------------------------*
001700*    2000-INPUT-SORT-SHP - RELEASES EVERY SHIPMENT ROW WITH ITS
001710*    CASE-FOLDED NAME LEADING THE SORT RECORD.
001720*----------------------------------------------------------------*
001730       2000-INPUT-SORT-SHP         SECTION.
001740
001750           PERFORM 7330-ABRIR-SHIPMENT-WORK-ENTRADA
001760           IF W-FIM NOT = "Y"
001770               PERFORM 7340-LER-SHIPMENT-WORK
001780               PERFORM 2010-LIBERAR-UMA-LINHA
001790                   UNTIL W-FIM = "Y"
001800           END-IF
001810           PERFORM 7320-FECHAR-SHIPMENT-WORK.
001820       2000-99-FIM.
001830           EXIT.
001840
001850       2010-LIBERAR-UMA-LINHA.
001860           MOVE SHP-TO-NAME TO W-NOME-UC
001870           INSPECT W-NOME-UC
001880               CONVERTING "abcdefghijklmnopqrstuvwxyz"
001890                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001900           MOVE W-NOME-UC        TO SORT-TO-NAME-UC
001910           MOVE SHP-REG-EMBARQUE TO SORT-SHP-DADOS
001920           RELEASE REG-SORT-SHP
001930           PERFORM 7340-LER-SHIPMENT-WORK.
001940       2010-99-FIM.
001950           EXIT.
001960
001970*----------------------------------------------------------------*
001980*    2500-OUTPUT-SORT-SHP - PULLS THE SORTED ROWS BACK OFF AND
001990*    WRITES SHIPMENT-OUT, VALIDATING EACH ROW ON THE WAY OUT.
002000*----------------------------------------------------------------*
002010       2500-OUTPUT-SORT-SHP       SECTION.
002020
002030           MOVE "N" TO W-FIM
002040           PERFORM 7400-ABRIR-SHIPMENT-OUT-SAIDA
002050           RETURN ARQ-SORT-SHP
002060               AT END
002070                   MOVE "Y" TO W-FIM
002080           END-RETURN
002090           PERFORM 2600-CONVERTER-E-GRAVAR
002100               UNTIL W-FIM = "Y"
002110           PERFORM 7420-FECHAR-SHIPMENT-OUT.
002120       2500-99-FIM.
002130           EXIT.
002140
002150       2600-CONVERTER-E-GRAVAR.
002160           MOVE SORT-SHP-DADOS   TO SHP-REG-EMBARQUE
002170           PERFORM 6200-VALIDAR-PACOTE
002180           MOVE SHP-REG-EMBARQUE TO REG-SHIPMENT-OUT
002190           PERFORM 7410-GRAVAR-SHIPMENT-OUT
002200           RETURN ARQ-SORT-SHP
002210               AT END
002220                   MOVE "Y" TO W-FIM
002230           END-RETURN.
002240       2600-99-FIM.
002250           EXIT.
002260
002270*----------------------------------------------------------------*
002280*    6200-VALIDAR-PACOTE - A PACKAGE ROW "NEEDS DIMS" WHEN ANY OF
002290*    ITS FOUR PARCEL FIELDS IS NOT A POSITIVE NUMBER.  LETTER ROWS
002300*    NEVER NEED DIMS.  ANY FAILING ROW BLOCKS THE WHOLE BATCH.
002310*----------------------------------------------------------------*
002320       6200-VALIDAR-PACOTE.
002330
002340           MOVE "N" TO SHP-NEEDS-DIMS
002350           IF PACOTE-CAIXA
002360               MOVE "N" TO W-DIM-RUIM
002370               MOVE 1   TO W-IDX-DIM
002380               PERFORM 6210-VALIDAR-DIMENSOES
002390                   UNTIL W-IDX-DIM > 4
002400               IF DIMENSAO-RUIM
002410                   MOVE "Y"        TO SHP-NEEDS-DIMS
002420                   MOVE "N"        TO W-EXPORTAVEL
002430                   ADD 1           TO CT-NEC-DIMENSAO
002440                   MOVE SHP-SEQ-NO TO TRV-SEQ
002450                   DISPLAY W-TRACE-VALIDACAO-X
002460               END-IF
002470           END-IF.
002480       6200-99-FIM.
002490           EXIT.
002500
002510       6210-VALIDAR-DIMENSOES.
002520           IF SHP-DIMENSAO(W-IDX-DIM) NOT > ZERO
002530               MOVE "Y" TO W-DIM-RUIM
002540           END-IF
002550           ADD 1 TO W-IDX-DIM.
002560       6210-99-FIM.
002570           EXIT.
002580
002590       COPY ".\copybooks\SHPSHPR".
