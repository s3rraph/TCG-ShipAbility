000010*================================================================*
000020       IDENTIFICATION              DIVISION.
000030*================================================================*
000040       PROGRAM-ID. SHP041P.
000050       AUTHOR. R. OKAFOR.
000060       INSTALLATION. TABLETOP CARD OUTLET - DATA PROCESSING.
000070       DATE-WRITTEN. 06/12/1987.
000080       DATE-COMPILED.
000090       SECURITY. UNCLASSIFIED - PRODUCTION BATCH.
000100*================================================================*
000110*    MODULE......: Shipping Batch Conversion
000120*    PROGRAM.....: SHP041P
000130*    AUTHOR......: R. Okafor
000140*    DATE........: 06/12/1987
000150*    OBJETIVO ...: TCG-CONVERSION.  Reads TCG-ORDERS, re-checks the
000160*                  header line against FORMAT-DETECTION (the caller
000170*                  already thinks this is a TCGplayer export, this
000180*                  is the belt-and-suspenders check), converts each
000190*                  data row to SHP-REG-EMBARQUE, CALLs SHP030P for
000200*                  the parcel rule and service, and writes
000210*                  SHIPMENT-WORK.
000220*----------------------------------------------------------------*
000230*    CHANGE LOG
000240*    06/12/87 RO  TKT-1050  ORIGINAL.
000250*    21/07/92 RO  TKT-1340  RE-CHECK THE HEADER LINE HERE INSTEAD
000260*                           OF TRUSTING THE OPERATOR'S PARM - A
000270*                           MIS-KEYED PARM WAS SILENTLY GARBLING
000280*                           MANAPOOL FILES RUN THROUGH THIS PGM.
000290*    30/11/98 RO  TKT-1950  Y2K REVIEW - NO DATE FIELDS HANDLED BY
000300*                           THIS PROGRAM, NO CHANGE REQUIRED.
000310*    09/03/05 JT  TKT-2602  PACKAGE-TRIGGER TABLE MOVED TO SHP000W
000320*                           (SHARED WITH SHP042P), REMOVED THE
000330*                           LOCAL COPY THAT USED TO LIVE HERE.
000340*================================================================*
000350       ENVIRONMENT                 DIVISION.
000360*================================================================*
000370       CONFIGURATION               SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400       INPUT-OUTPUT                SECTION.
000410       FILE-CONTROL.
000420           COPY ".\copybooks\SHPORDFC".
000430           COPY ".\copybooks\SHPSHPFC".
000440*================================================================*
000450       DATA                        DIVISION.
000460*================================================================*
000470       FILE                        SECTION.
000480           COPY ".\copybooks\SHPORDFD".
000490           COPY ".\copybooks\SHPSHPFD".
000500*----------------------------------------------------------------*
000510       WORKING-STORAGE             SECTION.
000520*
000530* Campos de uso comum
000540       COPY ".\copybooks\SHP000W".
000550*
000560* Campos de FORMAT-DETECTION
000570       COPY ".\copybooks\SHPHDRW".
000580*
000590       01  W-SEQ-EMBARQUE          PIC 9(05) COMP VALUE ZERO.
000600*
000610* Name-join work area - lets the leading/trailing-space trim run
000620* through a single fixed field instead of STRING/UNSTRING games.
000630       01  W-NOME-MONTADO          PIC X(41) VALUE SPACES.
000640       01  W-NOME-MONTADO-R REDEFINES W-NOME-MONTADO.
000650           05  WN-CHAR             PIC X(01) OCCURS 41 TIMES.
000660       01  W-NOME-IDX-LE           PIC 9(02) COMP VALUE ZERO.
000670       01  W-NOME-IDX-GR           PIC 9(02) COMP VALUE ZERO.
000680*
000690* Parameter passed by reference to SHP030P (LK-REGRA-PARAM's
000700* layout, this program's own copy of it - see SHP030L).
000710       01  W-PARM-REGRA.
000720           05  WPR-PREFLAG-PACOTE  PIC X(01).
000730           05  WPR-ITEM-COUNT      PIC 9(05).
000740           05  WPR-PARCEL-TYPE     PIC X(01).
000750           05  WPR-PREDEF-PACKAGE  PIC X(10).
000760           05  WPR-PARCEL-LENGTH   PIC 9(03)V9.
000770           05  WPR-PARCEL-WIDTH    PIC 9(03)V9.
000780           05  WPR-PARCEL-HEIGHT   PIC 9(03)V9.
000790           05  WPR-PARCEL-WEIGHT   PIC 9(03)V9.
000800           05  WPR-MACHINABLE      PIC X(01).
000810           05  WPR-SERVICE         PIC X(15).
000820*----------------------------------------------------------------*
000830       LINKAGE                     SECTION.
000840*----------------------------------------------------------------*
000850       COPY ".\copybooks\SHP000L".
000860*================================================================*
000870       PROCEDURE                   DIVISION USING LK-RUN-CONTROL.
000880*================================================================*
000890*----------------------------------------------------------------*
000900*    ROTINA PRINCIPAL DO PROGRAMA.
000910*----------------------------------------------------------------*
000920       0000-INICIO                 SECTION.
000930*----------------------------------------------------------------*
000940
000950           PERFORM 0100-PROCESSAR
000960
000970           GOBACK.
000980*----------------------------------------------------------------*
000990       0000-99-FIM.
001000           EXIT.
001010*----------------------------------------------------------------*
001020
001030*----------------------------------------------------------------*
001040*    0100-PROCESSAR - OPENS BOTH FILES, RE-CHECKS THE HEADER LINE,
001050*    THEN CONVERTS EVERY DATA ROW IF THE HEADER STILL SCORES TCG.
001060*----------------------------------------------------------------*
001070       0100-PROCESSAR.
001080
001090           MOVE ZERO TO CT-LIDOS
001100           MOVE ZERO TO CT-CARTAS
001110           MOVE ZERO TO CT-PACOTES
001120           MOVE ZERO TO W-SEQ-EMBARQUE
001130           MOVE "N"  TO W-FIM
001140           PERFORM 7100-ABRIR-TCG-ORDERS
001150           IF W-FIM = "Y"
001160               MOVE "N" TO LK-EXPORTAVEL
001170           ELSE
001180               PERFORM 7300-ABRIR-SHIPMENT-WORK-SAIDA
001190               PERFORM 1100-LER-CABECALHO
001200               IF DETECTOU-TCG
001210                   PERFORM 7110-LER-TCG-ORDERS
001220                   PERFORM 2100-CONVERTER-LINHA
001230                       UNTIL W-FIM = "Y"
001240               ELSE
001250                   MOVE "N" TO LK-EXPORTAVEL
001260                   DISPLAY "SHP041P - HEADER DOES NOT MATCH TCG "
001270                       "LAYOUT - RUN REJECTED."
001280               END-IF
001290               PERFORM 7320-FECHAR-SHIPMENT-WORK
001300               PERFORM 7120-FECHAR-TCG-ORDERS
001310           END-IF
001320           MOVE CT-LIDOS      TO LK-LIDOS
001330           MOVE CT-CARTAS     TO LK-CARTAS
001340           MOVE CT-PACOTES    TO LK-PACOTES.
001350       0100-99-FIM.
001360           EXIT.
001370
001380*----------------------------------------------------------------*
001390*    1100-LER-CABECALHO - READS ROW ONE DIRECTLY (NOT THROUGH
001400*    7110, WHICH COUNTS CT-LIDOS) SO THE HEADER LINE NEVER SHOWS
001410*    UP AS A CONVERTED ORDER.
001420*----------------------------------------------------------------*
001430       1100-LER-CABECALHO.
001440
001450           READ TCG-ORDERS
001460               AT END
001470                   MOVE "Y" TO W-FIM
001480           END-READ
001490           IF W-FIM NOT = "Y"
001500               MOVE TCG-CABECALHO TO WS-HEADER-LINHA
001510               PERFORM 6000-DETECTAR-FORMATO
001520           ELSE
001530               MOVE "U" TO WS-FORMATO-DETECTADO
001540           END-IF.
001550       1100-99-FIM.
001560           EXIT.
001570
001580*----------------------------------------------------------------*
001590*    2100-CONVERTER-LINHA - TCG-CONVERSION PER SPEC: NAME JOIN AND
001600*    TRIM, ADDRESS COPY, BLANK COUNTRY DEFAULTS TO US, STATE AND
001610*    COUNTRY UPPERCASED, ZIP TRIMMED, ZERO PRODUCT WEIGHT PRE-
001620*    FLAGS A PACKAGE.  THE RULE ENGINE AND SERVICE ASSIGNMENT ARE
001630*    ONE CALL AWAY IN SHP030P.
001640*----------------------------------------------------------------*
001650       2100-CONVERTER-LINHA.
001660
001670           ADD 1 TO W-SEQ-EMBARQUE
001680           MOVE SPACES         TO SHP-REG-EMBARQUE
001690           MOVE W-SEQ-EMBARQUE TO SHP-SEQ-NO
001700           PERFORM 2110-MONTAR-NOME
001710           MOVE TCG-ADDRESS1   TO SHP-TO-STREET1
001720           MOVE TCG-ADDRESS2   TO SHP-TO-STREET2
001730           MOVE TCG-CITY       TO SHP-TO-CITY
001740           MOVE TCG-STATE      TO SHP-TO-STATE
001750           INSPECT SHP-TO-STATE
001760               CONVERTING "abcdefghijklmnopqrstuvwxyz"
001770                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001780           MOVE TCG-POSTAL-CODE TO SHP-TO-ZIP
001790           PERFORM 2120-AJUSTAR-PAIS
001800           MOVE TCG-ITEM-COUNT TO SHP-ITEM-COUNT
001810           PERFORM 2130-CARREGAR-REMETENTE
001820           IF TCG-PRODUCT-WEIGHT = ZERO
001830               MOVE "Y" TO WPR-PREFLAG-PACOTE
001840           ELSE
001850               MOVE "N" TO WPR-PREFLAG-PACOTE
001860           END-IF
001870           PERFORM 2200-CHAMAR-REGRA
001880           IF PACOTE-CAIXA
001890               ADD 1 TO CT-PACOTES
001900           ELSE
001910               ADD 1 TO CT-CARTAS
001920           END-IF
001930           PERFORM 7310-GRAVAR-SHIPMENT-WORK
001940           PERFORM 7110-LER-TCG-ORDERS.
001950       2100-99-FIM.
001960           EXIT.
001970
001980*----------------------------------------------------------------*
001990*    2110-MONTAR-NOME - "FIRST LAST" WITH THE RESULT TRIMMED, SO A
002000*    BLANK FIRST OR LAST NAME DOES NOT LEAVE A STRAY LEADING OR
002010*    TRAILING SPACE.
002020*----------------------------------------------------------------*
002030       2110-MONTAR-NOME.
002040
002050           MOVE SPACES TO W-NOME-MONTADO
002060           STRING TCG-FIRST-NAME DELIMITED BY SPACE
002070                  " "             DELIMITED BY SIZE
002080                  TCG-LAST-NAME   DELIMITED BY SPACE
002090               INTO W-NOME-MONTADO
002100           MOVE 1 TO W-NOME-IDX-LE
002110           PERFORM 2111-ACHAR-INICIO
002120               UNTIL W-NOME-IDX-LE > 41
002130                  OR WN-CHAR(W-NOME-IDX-LE) NOT = SPACE
002140           MOVE 41 TO W-NOME-IDX-GR
002150           PERFORM 2112-ACHAR-FIM
002160               UNTIL W-NOME-IDX-GR < 1
002170                  OR WN-CHAR(W-NOME-IDX-GR) NOT = SPACE
002180           MOVE SPACES TO SHP-TO-NAME
002190           IF W-NOME-IDX-LE <= W-NOME-IDX-GR
002200               MOVE W-NOME-MONTADO(W-NOME-IDX-LE : W-NOME-IDX-GR -
002210                   W-NOME-IDX-LE + 1) TO SHP-TO-NAME
002220           END-IF.
002230       2110-99-FIM.
002240           EXIT.
002250
002260       2111-ACHAR-INICIO.
002270           IF WN-CHAR(W-NOME-IDX-LE) = SPACE
002280               ADD 1 TO W-NOME-IDX-LE
002290           END-IF.
002300       2111-99-FIM.
002310           EXIT.
002320
002330       2112-ACHAR-FIM.
002340           IF WN-CHAR(W-NOME-IDX-GR) = SPACE
002350               SUBTRACT 1 FROM W-NOME-IDX-GR
002360           END-IF.
002370       2112-99-FIM.
002380           EXIT.
002390
002400*----------------------------------------------------------------*
002410*    2120-AJUSTAR-PAIS - BLANK COUNTRY DEFAULTS TO US, OTHERWISE
002420*    UPPERCASED AS-IS.
002430*----------------------------------------------------------------*
002440       2120-AJUSTAR-PAIS.
002450
002460           IF TCG-COUNTRY = SPACES
002470               MOVE "US" TO SHP-TO-COUNTRY
002480           ELSE
002490               MOVE TCG-COUNTRY TO SHP-TO-COUNTRY
002500               INSPECT SHP-TO-COUNTRY
002510                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
002520                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002530           END-IF.
002540       2120-99-FIM.
002550           EXIT.
002560
002570*----------------------------------------------------------------*
002580*    2130-CARREGAR-REMETENTE - SENDER ADDRESS AND CARRIER COME
002590*    FROM SHOP CONFIGURATION, NOT FROM THE ORDER ROW.
002600*----------------------------------------------------------------*
002610       2130-CARREGAR-REMETENTE.
002620
002630           MOVE FROM-EMPRESA      TO SHP-FROM-NAME
002640           MOVE FROM-ENDERECO1    TO SHP-FROM-STREET1
002650           MOVE FROM-ENDERECO2    TO SHP-FROM-STREET2
002660           MOVE FROM-CIDADE       TO SHP-FROM-CITY
002670           MOVE FROM-ESTADO       TO SHP-FROM-STATE
002680           MOVE FROM-CEP          TO SHP-FROM-ZIP
002690           MOVE FROM-PAIS         TO SHP-FROM-COUNTRY
002700           MOVE CONST-CARRIER-PADRAO   TO SHP-CARRIER
002710           MOVE CONST-FORMATO-ETIQUETA TO SHP-LABEL-FORMAT
002720           MOVE SPACES                 TO SHP-MP-ORDER-ID
002730           MOVE ZERO                   TO SHP-MP-SELLER-LABEL.
002740       2130-99-FIM.
002750           EXIT.
002760
002770*----------------------------------------------------------------*
002780*    2200-CHAMAR-REGRA - LOADS W-PARM-REGRA, CALLS SHP030P, AND
002790*    POSTS THE RETURNED PARCEL/SERVICE FIELDS BACK TO THE ROW.
002800*----------------------------------------------------------------*
002810       2200-CHAMAR-REGRA.
002820
002830           MOVE SHP-ITEM-COUNT        TO WPR-ITEM-COUNT
002840           CALL W-PROG-REGRA USING W-PARM-REGRA
002850           MOVE WPR-PARCEL-TYPE       TO SHP-PARCEL-TYPE
002860           MOVE WPR-PREDEF-PACKAGE    TO SHP-PREDEF-PACKAGE
002870           MOVE WPR-PARCEL-LENGTH     TO SHP-PARCEL-LENGTH
002880           MOVE WPR-PARCEL-WIDTH      TO SHP-PARCEL-WIDTH
002890           MOVE WPR-PARCEL-HEIGHT     TO SHP-PARCEL-HEIGHT
002900           MOVE WPR-PARCEL-WEIGHT     TO SHP-PARCEL-WEIGHT
002910           MOVE WPR-MACHINABLE        TO SHP-MACHINABLE
002920           MOVE WPR-SERVICE           TO SHP-SERVICE
002930           MOVE "N"                   TO SHP-NEEDS-DIMS.
002940       2200-99-FIM.
002950           EXIT.
002960
002970       COPY ".\copybooks\SHPORDR".
002980       COPY ".\copybooks\SHPSHPR".
002990       COPY ".\copybooks\SHPHDRR".
